000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: LT1C030                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 22/05/1987                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000      *                                                                *
001100      *  DESCRIPCION: REVALUA UN APORTE DE MARGEN (INVESTMENT-RECORD)  *
001200      *               CONTRA EL PRECIO ACTUAL DE LA OPERACION PADRE,   *
001300      *               CALCULANDO EL VALOR ACTUAL Y LA GANANCIA/PERDIDA *
001400      *               DEL APORTE. SUBPROGRAMA LLAMADO POR LT1C000      *
001500      *               POR CADA REGISTRO DE INVESTMENT-FILE.            *
001600      ******************************************************************
001700      *        L O G    D E   M O D I F I C A C I O N E S              *
001800      ******************************************************************
001900      *  AUTOR   FECHA        TICKET     DESCRIPCION                  *
002000      *  ------  -----------  ---------  -------------------------    *
002100      *  RMF     22/05/1987   LT1-0007   CREACION ORIGINAL            *
002200      *  HJQ     04/02/1991   LT1-0031   CAMBIO DE PRECISION A 8       *
002300      *                                  DECIMALES EN EL CAMBIO DE    *
002400      *                                  PRECIO                       *
002500      *  DCS     11/01/1999   LT1-Y2K02  AMBITO DE FECHAS A 4 DIGITOS  *
002600      *                                  DE ANIO, SIN IMPACTO AQUI    *
002700      *                                  (SOLO REVISION) (Y2K)        *
002800      *  DCS     15/09/2003   LT1-0071   BLINDAJE CUANDO EL PRECIO     *
002900      *                                  ACTUAL DE LA OPERACION PADRE  *
003000      *                                  LLEGA EN CERO (NO REVALUA)    *
003010      *  MVR     12/11/2006   LT1-0083   SE ACTIVA LA TRAZA DE UPSI-0  *
003020      *                                  Y SE AVISA SI EL FACTOR DE    *
003030      *                                  VALOR QUEDA NEGATIVO (MARGEN  *
003040      *                                  DEL APORTE AGOTADO)          *
003100      ******************************************************************
003200       IDENTIFICATION DIVISION.
003300      *
003400       PROGRAM-ID.   LT1C030.
003500       AUTHOR.       FACTORIA.
003600       INSTALLATION. CENTRO DE COMPUTOS - BPC.
003700       DATE-WRITTEN. 22/05/1987.
003800       DATE-COMPILED.
003900       SECURITY.     CONFIDENCIAL - USO INTERNO.
004000      ******************************************************************
004100      *                                                                *
004200      *        E N V I R O N M E N T         D I V I S I O N           *
004300      *                                                                *
004400      ******************************************************************
004500       ENVIRONMENT DIVISION.
004600      *
004700       CONFIGURATION SECTION.
004800      *
004900       SPECIAL-NAMES.
005000           UPSI-0 ON  STATUS IS LT1-TRAZA-ACTIVA
005100                  OFF STATUS IS LT1-TRAZA-INACTIVA.
005200      *
005300       INPUT-OUTPUT SECTION.
005400      ******************************************************************
005500      *                                                                *
005600      *                D A T A            D I V I S I O N              *
005700      *                                                                *
005800      ******************************************************************
005900       DATA DIVISION.
006000      ******************************************************************
006100      *                                                                *
006200      *         W O R K I N G   S T O R A G E   S E C T I O N          *
006300      *                                                                *
006400      ******************************************************************
006500       WORKING-STORAGE SECTION.
006600      ******************************************************************
006700      *                  AREA DE VARIABLES AUXILIARES                  *
006800      ******************************************************************
006900       01  WS-VARIABLES-AUXILIARES.
007000           05  WS-PROGRAMA                 PIC X(07) VALUE 'LT1C030'.
007100           05  WS-CAMBIO-PRECIO            PIC S9(01)V9(08) COMP-3
007200                                            VALUE ZEROS.
007300           05  WS-CAMBIO-APALANCADO        PIC S9(04)V9(08) COMP-3
007400                                            VALUE ZEROS.
007500           05  WS-FACTOR-VALOR             PIC S9(04)V9(08) COMP-3
007600                                            VALUE ZEROS.
007700           05  WS-CAMBIO-APALANCADO-R REDEFINES WS-CAMBIO-APALANCADO
007800                                            PIC S9(12) COMP-3.
007900           05  WS-FACTOR-VALOR-R REDEFINES WS-FACTOR-VALOR
008000                                            PIC S9(12) COMP-3.
008010           05  WS-PYG-APORTE               PIC S9(16)V99 COMP-3
008020                                            VALUE ZEROS.
008030           05  WS-PYG-APORTE-R REDEFINES WS-PYG-APORTE
008040                                            PIC S9(18) COMP-3.
008100           05  WS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
008200      ******************************************************************
008300      *                AREA DE CONTANTES                               *
008400      ******************************************************************
008500       01  CT-CONTANTES.
008600           05  CT-PROGRAMA                  PIC X(07) VALUE 'LT1C030'.
008700           05  CT-UNO                       PIC 9(01) VALUE 1.
008800      ******************************************************************
008900      *                    COPYS UTILIZADAS                            *
009000      ******************************************************************
009100       LINKAGE SECTION.
009200      *
009300           COPY LT1E002.
009400       01  LK-PARAMETROS-PADRE.
009500           05  LK-PADRE-PRECIO-ACTUAL       PIC S9(10)V9(08) COMP-3.
009600           05  LK-PADRE-APALANCAMIENTO      PIC 9(03) COMP-3.
009700           05  LK-PADRE-TIPO                PIC X(05).
009800               88  LK-PADRE-ES-LONG                 VALUE 'LONG '.
009900               88  LK-PADRE-ES-SHORT                VALUE 'SHORT'.
010000      ******************************************************************
010100      *                                                                *
010200      *           P R O C E D U R E      D I V I S I O N               *
010300      *                                                                *
010400      ******************************************************************
010500       PROCEDURE DIVISION USING LT1-INVESTMENT-RECORD
010600                                 LK-PARAMETROS-PADRE.
010700      *
010800       MAINLINE.
010900      *
011000           PERFORM 1000-INICIO
011100              THRU 1000-INICIO-EXIT
011200      *
011300           PERFORM 2000-CALCULA-VALOR
011400              THRU 2000-CALCULA-VALOR-EXIT
011500      *
011600           GOBACK
011700           .
011800      ******************************************************************
011900      *                         1000-INICIO                            *
012000      ******************************************************************
012100       1000-INICIO.
012200      *
012300           ADD 1                            TO WS-CONTADOR-LLAMADAS
012400           MOVE ZEROS                       TO WS-CAMBIO-PRECIO
012500                                                WS-CAMBIO-APALANCADO
012600                                                WS-FACTOR-VALOR
012650                                                WS-PYG-APORTE
012700           .
012800       1000-INICIO-EXIT.
012900           EXIT.
013000      ******************************************************************
013100      *                     2000-CALCULA-VALOR                        *
013200      *   - REGLA 1 : LONG GANA SI SUBE, SHORT GANA SI BAJA           *
013300      *   - REGLA 6 : CAMBIO DE PRECIO A 8 DECIMALES ANTES DE         *
013400      *     APLICAR EL APALANCAMIENTO                                 *
013500      *   - REGLA 7 : EL VALOR ACTUAL Y EL P/G REDONDEAN A 2 DECIMALES*
013600      *   - SOLO REVALUA SI EL PRECIO ACTUAL DE LA OPERACION PADRE    *
013700      *     ES DISTINTO DE CERO                                       *
013800      ******************************************************************
013900       2000-CALCULA-VALOR.
014000      *
014100           IF  LK-PADRE-PRECIO-ACTUAL NOT = ZEROS
014200      *
014300               IF  LK-PADRE-ES-LONG
014400                   COMPUTE WS-CAMBIO-PRECIO ROUNDED =
014500                       (LK-PADRE-PRECIO-ACTUAL - IV-PRICE-AT-INVESTMENT)
014600                         / IV-PRICE-AT-INVESTMENT
014700               ELSE
014800                   COMPUTE WS-CAMBIO-PRECIO ROUNDED =
014900                       (IV-PRICE-AT-INVESTMENT - LK-PADRE-PRECIO-ACTUAL)
015000                         / IV-PRICE-AT-INVESTMENT
015100               END-IF
015200      *
015300               COMPUTE WS-CAMBIO-APALANCADO ROUNDED =
015400                       WS-CAMBIO-PRECIO * LK-PADRE-APALANCAMIENTO
015500      *
015600               COMPUTE WS-FACTOR-VALOR ROUNDED =
015700                       CT-UNO + WS-CAMBIO-APALANCADO
015800      *
015900               COMPUTE IV-CURRENT-VALUE ROUNDED =
016000                       IV-AMOUNT * WS-FACTOR-VALOR
016100      *
016200               COMPUTE IV-PROFIT-LOSS ROUNDED =
016300                       IV-CURRENT-VALUE - IV-AMOUNT
016310      *
016320               MOVE IV-PROFIT-LOSS             TO WS-PYG-APORTE
016330      *
016340               IF  LT1-TRAZA-ACTIVA
016350                   DISPLAY 'LT1C030 TRAZA - CAMBIO APALANCADO(ENT)='
016360                           WS-CAMBIO-APALANCADO-R
016370                           ' PYG APORTE(ENT)=' WS-PYG-APORTE-R
016380               END-IF
016390      *
016400               IF  LT1-TRAZA-ACTIVA
016410               AND WS-FACTOR-VALOR-R LESS THAN ZEROS
016420                   DISPLAY 'LT1C030 AVISO - MARGEN DEL APORTE AGOTADO,'
016430                           ' FACTOR DE VALOR NEGATIVO (ENT)='
016440                           WS-FACTOR-VALOR-R
016450               END-IF
016460           END-IF
016500           .
016600       2000-CALCULA-VALOR-EXIT.
016700           EXIT.
