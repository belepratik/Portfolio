000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: LT1C000                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 09/07/1987                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000      *                                                                *
001100      *  DESCRIPCION: PROGRAMA PRINCIPAL DEL PASE NOCTURNO DEL LIBRO   *
001200      *               DE OPERACIONES APALANCADAS. ORDENA TRADE-FILE E  *
001300      *               INVESTMENT-FILE, ACOPLA CADA OPERACION CON SUS   *
001400      *               APORTES DE MARGEN, LLAMA A LT1C010/LT1C030 PARA  *
001500      *               RECALCULAR POSICION Y VALOR, REVALUA LAS         *
001600      *               OPERACIONES ABIERTAS, ACUMULA EL RESUMEN DE      *
001700      *               CARTERA Y LA EXPOSICION POR BILLETERA (LLAMANDO  *
001800      *               A LT1C040) Y EMITE EL REPORTE RESUMEN DE         *
001900      *               CARTERA (SUMMARY-REPORT-FILE).                   *
002000      ******************************************************************
002100      *        L O G    D E   M O D I F I C A C I O N E S              *
002200      ******************************************************************
002300      *  AUTOR   FECHA        TICKET     DESCRIPCION                  *
002400      *  ------  -----------  ---------  -------------------------    *
002500      *  RMF     09/07/1987   LT1-0009   CREACION ORIGINAL            *
002600      *  RMF     02/09/1988   LT1-0015   SE AGREGA EL PASE DE          *
002700      *                                  INVESTMENT-FILE Y EL          *
002800      *                                  RECALCULO DE POSICION         *
002900      *  HJQ     19/11/1990   LT1-0030   SE AGREGA REVALUACION DE      *
003000      *                                  OPERACIONES ABIERTAS          *
003100      *  HJQ     21/02/1992   LT1-0040   SE AGREGA EL PASE DE          *
003200      *                                  WALLET-FILE Y LA EXPOSICION   *
003300      *                                  POR BILLETERA (CT-LT1C040)    *
003400      *  HJQ     30/04/1993   LT1-0043   VENTANAS DE HOY/SEMANA/MES    *
003500      *                                  SOBRE EL P/G REALIZADO        *
003600      *  DCS     11/01/1999   LT1-Y2K04  PIVOTE DE SIGLO SOBRE LA      *
003700      *                                  FECHA DEL SISTEMA (ACCEPT     *
003800      *                                  FROM DATE A 6 DIGITOS) (Y2K)  *
003900      *  DCS     23/06/2001   LT1-0059   SE ESTANDARIZA EL LAYOUT DEL  *
004000      *                                  REPORTE RESUMEN DE CARTERA    *
004100      *  DCS     18/03/2004   LT1-0075   SE AGREGA EL PIE DE BILLETERA *
004200      *                                  CON EL GRAN TOTAL DE CARTERA  *
004300      *  DCS     15/09/2003   LT1-0072   SE DESCARTAN APORTES          *
004400      *                                  HUERFANOS (SIN OPERACION      *
004500      *                                  PADRE EN TRADE-FILE)          *
004510      *  MVR     12/11/2006   LT1-0078   VENTANAS HOY/SEMANA/MES       *
004520      *                                  RECALCULADAS SOBRE DIA        *
004530      *                                  JULIANO REAL (YA NO SOBRE MES *
004540      *                                  DE 30 DIAS); SE IMPRIME LA    *
004550      *                                  FECHA DE CORRIDA EN LA LINEA  *
004560      *                                  1 DEL REPORTE RESUMEN         *
004570      *  MVR     12/11/2006   LT1-0079   SE AGREGAN CONTADORES DE       *
004580      *                                  LINEAS/REGISTROS Y SE ACTIVA   *
004590      *                                  LA TRAZA DE UPSI-0 PARA        *
004591      *                                  DIAGNOSTICO EN PRODUCCION      *
004592      *  MVR     19/02/2007   LT1-0089   SE DRENAN LOS APORTES QUE      *
004593      *                                  QUEDAN AL FINAL DEL ARCHIVO    *
004594      *                                  ORDENADO DE INVESTMENT-FILE    *
004595      *                                  (HUERFANOS DETRAS DE LA        *
004596      *                                  ULTIMA OPERACION) PARA QUE     *
004597      *                                  NO SE PIERDAN SIN CONTAR       *
004600      ******************************************************************
004700       IDENTIFICATION DIVISION.
004800      *
004900       PROGRAM-ID.   LT1C000.
005000       AUTHOR.       FACTORIA.
005100       INSTALLATION. CENTRO DE COMPUTOS - BPC.
005200       DATE-WRITTEN. 09/07/1987.
005300       DATE-COMPILED.
005400       SECURITY.     CONFIDENCIAL - USO INTERNO.
005500      ******************************************************************
005600      *                                                                *
005700      *        E N V I R O N M E N T         D I V I S I O N           *
005800      *                                                                *
005900      ******************************************************************
006000       ENVIRONMENT DIVISION.
006100      *
006200       CONFIGURATION SECTION.
006300      *
006400       SPECIAL-NAMES.
006500           UPSI-0 ON  STATUS IS LT1-TRAZA-ACTIVA
006600                  OFF STATUS IS LT1-TRAZA-INACTIVA.
006700      *
006800       INPUT-OUTPUT SECTION.
006900      *
007000       FILE-CONTROL.
007100      *
007200           SELECT TRADE-FILE
007300               ASSIGN TO TRDFILE
007400               ORGANIZATION IS LINE SEQUENTIAL.
007500      *
007600           SELECT INVESTMENT-FILE
007700               ASSIGN TO INVFILE
007800               ORGANIZATION IS LINE SEQUENTIAL.
007900      *
008000           SELECT SORTED-TRADE-FILE
008100               ASSIGN TO STRDFILE
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS WS-STAT-STRD.
008400      *
008500           SELECT SORTED-INVEST-FILE
008600               ASSIGN TO STINVFIL
008700               ORGANIZATION IS LINE SEQUENTIAL
008800               FILE STATUS IS WS-STAT-STINV.
008900      *
009000           SELECT WALLET-FILE
009100               ASSIGN TO WALFILE
009200               ORGANIZATION IS LINE SEQUENTIAL
009300               FILE STATUS IS WS-STAT-WALLET.
009400      *
009500           SELECT TRADE-OUT-FILE
009600               ASSIGN TO TRDOUT
009700               ORGANIZATION IS LINE SEQUENTIAL
009800               FILE STATUS IS WS-STAT-TRDOUT.
009900      *
010000           SELECT INVESTMENT-OUT-FILE
010100               ASSIGN TO INVOUT
010200               ORGANIZATION IS LINE SEQUENTIAL
010300               FILE STATUS IS WS-STAT-INVOUT.
010400      *
010500           SELECT SUMMARY-REPORT-FILE
010600               ASSIGN TO RPTFILE
010700               ORGANIZATION IS LINE SEQUENTIAL
010800               FILE STATUS IS WS-STAT-RPT.
010900      *
011000           SELECT SORT-TRADE-FILE
011100               ASSIGN TO SRTWK1.
011200      *
011300           SELECT SORT-INVEST-FILE
011400               ASSIGN TO SRTWK2.
011500      ******************************************************************
011600      *                                                                *
011700      *                D A T A            D I V I S I O N              *
011800      *                                                                *
011900      ******************************************************************
012000       DATA DIVISION.
012100      ******************************************************************
012200      *                       F I L E   S E C T I O N                  *
012300      ******************************************************************
012400       FILE SECTION.
012500      *
012600       SD  SORT-TRADE-FILE.
012700       01  SRTTRD-REC.
012800           05  SRTTRD-KEY                  PIC 9(09).
012900           05  FILLER                      PIC X(191).
013000      *
013100       SD  SORT-INVEST-FILE.
013200       01  SRTINV-REC.
013300           05  FILLER                      PIC X(09).
013400           05  SRTINV-KEY                   PIC 9(09).
013500           05  FILLER                      PIC X(53).
013600      *
013700       FD  TRADE-FILE
013800           RECORD CONTAINS 200 CHARACTERS
013900           LABEL RECORDS ARE OMITTED.
014000       01  TRDFILE-REC                     PIC X(200).
014100      *
014200       FD  INVESTMENT-FILE
014300           RECORD CONTAINS 71 CHARACTERS
014400           LABEL RECORDS ARE OMITTED.
014500       01  INVFILE-REC                     PIC X(71).
014600      *
014700       FD  SORTED-TRADE-FILE
014800           RECORD CONTAINS 200 CHARACTERS
014900           LABEL RECORDS ARE OMITTED.
015000       01  STRDFILE-REC                    PIC X(200).
015100      *
015200       FD  SORTED-INVEST-FILE
015300           RECORD CONTAINS 71 CHARACTERS
015400           LABEL RECORDS ARE OMITTED.
015500       01  STINVFIL-REC                    PIC X(71).
015600      *
015700       FD  WALLET-FILE
015800           RECORD CONTAINS 74 CHARACTERS
015900           LABEL RECORDS ARE OMITTED.
016000       01  WALFILE-REC                     PIC X(74).
016100      *
016200       FD  TRADE-OUT-FILE
016300           RECORD CONTAINS 200 CHARACTERS
016400           LABEL RECORDS ARE OMITTED.
016500       01  TRDOUT-REC                      PIC X(200).
016600      *
016700       FD  INVESTMENT-OUT-FILE
016800           RECORD CONTAINS 71 CHARACTERS
016900           LABEL RECORDS ARE OMITTED.
017000       01  INVOUT-REC                      PIC X(71).
017100      *
017200       FD  SUMMARY-REPORT-FILE
017300           RECORD CONTAINS 132 CHARACTERS
017400           LABEL RECORDS ARE OMITTED.
017500       01  RPTFILE-REC                     PIC X(132).
017600      ******************************************************************
017700      *                                                                *
017800      *         W O R K I N G   S T O R A G E   S E C T I O N          *
017900      *                                                                *
018000      ******************************************************************
018100       WORKING-STORAGE SECTION.
018200      ******************************************************************
018300      *                  AREA DE VARIABLES AUXILIARES                  *
018400      ******************************************************************
018500       01  WS-VARIABLES-AUXILIARES.
018600           05  WS-PROGRAMA                 PIC X(07) VALUE 'LT1C000'.
018700           05  WS-FECHA-SISTEMA-6           PIC 9(06).
018800           05  WS-FECHA-SISTEMA-6-R REDEFINES WS-FECHA-SISTEMA-6.
018900               10  WS-FEC-SIS-YY                PIC 9(02).
019000               10  WS-FEC-SIS-MM                PIC 9(02).
019100               10  WS-FEC-SIS-DD                PIC 9(02).
019200           05  WS-FEC-SIS-CCYY              PIC 9(04) COMP.
019300           05  WS-HOY-JULIANO               PIC S9(07) COMP.
019350           05  WS-SEMANA-JULIANO            PIC S9(07) COMP.
019400           05  WS-MES-JULIANO               PIC S9(07) COMP.
019500           05  WS-CIERRE-JULIANO           PIC S9(07) COMP.
019600      ******************************************************************
019610      *       AREA DE TRABAJO DEL CONVERSOR A JULIANO (LT1-0078)        *
019620      *       (NUMERO DE DIA JULIANO, ALGORITMO DE FLIEGEL-VANFLANDERN, *
019630      *        VALIDO PARA CUALQUIER FECHA DEL CALENDARIO GREGORIANO,   *
019640      *        SIN DEPENDER DE FUNCIONES INTRINSECAS DEL COMPILADOR)    *
019650      ******************************************************************
019660           05  WS-JUL-CCYY                  PIC 9(04) COMP.
019670           05  WS-JUL-MM                    PIC 9(02) COMP.
019680           05  WS-JUL-DD                    PIC 9(02) COMP.
019690           05  WS-JUL-A                     PIC S9(01) COMP.
019700           05  WS-JUL-Y                     PIC S9(05) COMP.
019710           05  WS-JUL-M                     PIC S9(02) COMP.
019720           05  WS-JUL-RESULT                PIC S9(07) COMP.
019730           05  WS-POSICION-ACUM             PIC S9(16)V99 COMP-3
019800                                             VALUE ZEROS.
019810           05  WS-POSICION-ACUM-R REDEFINES WS-POSICION-ACUM
019820                                             PIC S9(18) COMP-3.
019900           05  WS-CONT-HUERFANOS            PIC 9(07) COMP VALUE ZEROS.
020000           05  WS-PRECIO-REVALUO            PIC S9(10)V9(08) COMP-3.
020100           05  WS-CAMBIO-PRECIO-TR          PIC S9(01)V9(08) COMP-3.
020200           05  WS-CAMBIO-APAL-TR            PIC S9(04)V9(08) COMP-3.
020300           05  WS-FACTOR-VALOR-TR           PIC S9(04)V9(08) COMP-3.
020400           05  WS-VALOR-ACTUAL-TR           PIC S9(16)V99 COMP-3.
020500           05  WS-PYG-NO-REALIZADO          PIC S9(16)V99 COMP-3.
020600           05  WS-PYG-NO-REALIZADO-R REDEFINES WS-PYG-NO-REALIZADO
020700                                             PIC S9(18) COMP-3.
020750           05  WS-FECHA-IMPRESION           PIC X(20).
020760      ******************************************************************
020770      *       CONTADORES INDEPENDIENTES DEL PASE (LT1-0079)            *
020780      ******************************************************************
020790       77  WS-CONT-LINEAS-RPT               PIC 9(05) COMP VALUE ZEROS.
020795       77  WS-CONT-REGS-PROCESADOS          PIC 9(07) COMP VALUE ZEROS.
020800      ******************************************************************
020900      *                AREA DE CONTANTES                               *
021000      ******************************************************************
021100       01  CT-CONTANTES.
021200           05  CT-PROGRAMA                 PIC X(07) VALUE 'LT1C000'.
021300           05  CT-LT1C010                  PIC X(08) VALUE 'LT1C010'.
021400           05  CT-LT1C030                  PIC X(08) VALUE 'LT1C030'.
021500           05  CT-LT1C040                  PIC X(08) VALUE 'LT1C040'.
021600           05  CT-UNO                      PIC 9(01) VALUE 1.
021700      ******************************************************************
021800      *                AREA DE SWITCHES                                *
021900      ******************************************************************
022000       01  SW-SWITCHES.
022100           05  SW-TRADE-EOF                PIC X(01) VALUE 'N'.
022200               88  WS-TRADE-EOF                    VALUE 'S'.
022300               88  WS-TRADE-NO-EOF                  VALUE 'N'.
022400           05  SW-INVEST-EOF               PIC X(01) VALUE 'N'.
022500               88  WS-INVEST-EOF                    VALUE 'S'.
022600               88  WS-INVEST-NO-EOF                  VALUE 'N'.
022700           05  SW-WALLET-EOF                PIC X(01) VALUE 'N'.
022800               88  WS-WALLET-EOF                    VALUE 'S'.
022900               88  WS-WALLET-NO-EOF                  VALUE 'N'.
023000           05  SW-APORTES                  PIC X(01) VALUE 'N'.
023100               88  CON-APORTES                      VALUE 'S'.
023200               88  SIN-APORTES                       VALUE 'N'.
023300           05  SW-EXCHANGE                  PIC X(01) VALUE 'N'.
023400               88  EXCHANGE-ENCONTRADO              VALUE 'S'.
023500               88  EXCHANGE-NO-ENCONTRADO            VALUE 'N'.
023600      ******************************************************************
023700      *                AREA DE STATUS DE ARCHIVOS                      *
023800      ******************************************************************
023900       01  WS-STATUS-ARCHIVOS.
024000           05  WS-STAT-STRD                PIC X(02) VALUE '00'.
024100           05  WS-STAT-STINV                PIC X(02) VALUE '00'.
024200           05  WS-STAT-WALLET               PIC X(02) VALUE '00'.
024300           05  WS-STAT-TRDOUT                PIC X(02) VALUE '00'.
024400           05  WS-STAT-INVOUT                PIC X(02) VALUE '00'.
024500           05  WS-STAT-RPT                  PIC X(02) VALUE '00'.
024600      ******************************************************************
024700      *       TABLA DE SALDOS USADOS POR EXCHANGE (EN MEMORIA)         *
024800      ******************************************************************
024900       01  LT1-TABLA-EXCHANGES.
025000           05  TX-CANT-EXCHANGES           PIC 9(04) COMP VALUE ZEROS.
025100           05  TX-EXCHANGE OCCURS 1 TO 300 TIMES
025200                           DEPENDING ON TX-CANT-EXCHANGES
025300                           INDEXED BY TX-IDX.
025400               10  TX-NOMBRE                    PIC X(50).
025500               10  TX-SALDO-USADO               PIC S9(16)V99 COMP-3.
025600      ******************************************************************
025700      *                    COPYS UTILIZADAS                            *
025800      ******************************************************************
025900           COPY LT1E001.
026000           COPY LT1E002.
026100           COPY LT1E003.
026200           COPY LT1E004.
026300      ******************************************************************
026400      *           AREAS DE PARAMETROS DE LOS SUBPROGRAMAS               *
026500      ******************************************************************
026600       01  LK-PARAMETROS-PADRE.
026700           05  LK-PADRE-PRECIO-ACTUAL       PIC S9(10)V9(08) COMP-3.
026800           05  LK-PADRE-APALANCAMIENTO      PIC 9(03) COMP-3.
026900           05  LK-PADRE-TIPO                PIC X(05).
027000               88  LK-PADRE-ES-LONG                 VALUE 'LONG '.
027100               88  LK-PADRE-ES-SHORT                VALUE 'SHORT'.
027200       01  LK-PARAMETROS-EXPOSICION.
027300           05  LK-SALDO-USADO               PIC S9(16)V99 COMP-3.
027400           05  LK-SALDO-DISPONIBLE          PIC S9(16)V99 COMP-3.
027500       01  LK-SALDO-ACUM-CARTERA            PIC S9(16)V99 COMP-3.
027600      ******************************************************************
027700      *                                                                *
027800      *           P R O C E D U R E      D I V I S I O N               *
027900      *                                                                *
028000      ******************************************************************
028100       PROCEDURE DIVISION.
028200      *
028300       MAINLINE.
028400      *
028500           PERFORM 1000-INICIO
028600              THRU 1000-INICIO-EXIT
028700      *
028800           PERFORM 2000-ORDENA-ARCHIVOS
028900              THRU 2000-ORDENA-ARCHIVOS-EXIT
029000      *
029100           PERFORM 3000-ABRE-ARCHIVOS
029200              THRU 3000-ABRE-ARCHIVOS-EXIT
029300      *
029400           PERFORM 3100-LEE-TRADE
029500              THRU 3100-LEE-TRADE-EXIT
029600      *
029700           PERFORM 3110-LEE-INVESTMENT
029800              THRU 3110-LEE-INVESTMENT-EXIT
029900      *
030000           PERFORM 3200-PROCESA-TRADES
030100              THRU 3200-PROCESA-TRADES-EXIT
030200              UNTIL WS-TRADE-EOF
030300      *
030400           PERFORM 3500-TOTALIZA-RESUMEN
030500              THRU 3500-TOTALIZA-RESUMEN-EXIT
030600      *
030700           PERFORM 4000-CIERRA-PASE-TRADES
030800              THRU 4000-CIERRA-PASE-TRADES-EXIT
030900      *
031000           PERFORM 7000-IMPRIME-REPORTE
031100              THRU 7000-IMPRIME-REPORTE-EXIT
031200      *
031300           PERFORM 6000-PROCESA-WALLETS
031400              THRU 6000-PROCESA-WALLETS-EXIT
031500      *
031600           PERFORM 7900-IMPRIME-GRAN-TOTAL
031700              THRU 7900-IMPRIME-GRAN-TOTAL-EXIT
031800      *
031900           PERFORM 9000-FIN
032000              THRU 9000-FIN-EXIT
032100      *
032200           GOBACK
032300           .
032400      ******************************************************************
032500      *                         1000-INICIO                            *
032600      *   - OBTIENE LA FECHA DEL SISTEMA Y EL PIVOTE DE SIGLO (Y2K)    *
032700      *   - CALCULA LOS LIMITES DE LAS VENTANAS HOY/SEMANA/MES SOBRE   *
032750      *     DIAS JULIANOS REALES (LT1-0078), NO SOBRE UN CALENDARIO    *
032760      *     APROXIMADO, PARA QUE EL CORTE DE 7 DIAS Y EL PRIMERO DE    *
032770      *     MES CAIGAN EXACTO AUNQUE EL MES TENGA 28/29/30/31 DIAS     *
032900      *   - INICIALIZA LOS ACUMULADORES DEL RESUMEN DE CARTERA         *
033000      ******************************************************************
033100       1000-INICIO.
033200      *
033300           ACCEPT WS-FECHA-SISTEMA-6        FROM DATE
033400      *
033500           IF  WS-FEC-SIS-YY LESS THAN 50
033600               COMPUTE WS-FEC-SIS-CCYY = 2000 + WS-FEC-SIS-YY
033700           ELSE
033800               COMPUTE WS-FEC-SIS-CCYY = 1900 + WS-FEC-SIS-YY
033900           END-IF
033910      *
033920           STRING 'RUN DATE: ' WS-FEC-SIS-MM '/' WS-FEC-SIS-DD '/'
033930                  WS-FEC-SIS-CCYY
033940               DELIMITED BY SIZE INTO WS-FECHA-IMPRESION
033950           END-STRING
034000      *
034010           MOVE WS-FEC-SIS-CCYY             TO WS-JUL-CCYY
034020           MOVE WS-FEC-SIS-MM               TO WS-JUL-MM
034030           MOVE WS-FEC-SIS-DD               TO WS-JUL-DD
034040           PERFORM 1100-CALCULA-JULIANO
034050              THRU 1100-CALCULA-JULIANO-EXIT
034060           MOVE WS-JUL-RESULT                TO WS-HOY-JULIANO
034100           COMPUTE WS-SEMANA-JULIANO = WS-HOY-JULIANO - 7
034110      *
034120           MOVE WS-FEC-SIS-CCYY             TO WS-JUL-CCYY
034130           MOVE WS-FEC-SIS-MM               TO WS-JUL-MM
034140           MOVE 1                            TO WS-JUL-DD
034150           PERFORM 1100-CALCULA-JULIANO
034160              THRU 1100-CALCULA-JULIANO-EXIT
034170           MOVE WS-JUL-RESULT                TO WS-MES-JULIANO
034180      *
034190           MOVE ZEROS TO WS-CONT-LINEAS-RPT
034195                         WS-CONT-REGS-PROCESADOS
034200      *
034400           IF  LT1-TRAZA-ACTIVA
034500               DISPLAY 'LT1C000 INICIO DEL PASE - ' WS-FECHA-IMPRESION
034600               DISPLAY 'LT1C000 DIA JULIANO=' WS-HOY-JULIANO
034650                       ' SEMANA=' WS-SEMANA-JULIANO
034700                       ' MES=' WS-MES-JULIANO
034750           END-IF
034800      *
034900           MOVE ZEROS TO SM-REALIZED-PNL
035000                         SM-UNREALIZED-PNL
035100                         SM-CURRENT-PORTFOLIO-VALUE
035200                         SM-TOTAL-INVESTED
035300                         SM-TODAY-PNL
035400                         SM-WEEK-PNL
035500                         SM-MONTH-PNL
035600                         SM-SUM-WINNING-PNL
035700                         SM-SUM-LOSING-PNL
035800                         SM-AVERAGE-PROFIT
035900                         SM-AVERAGE-LOSS
036000                         SM-WIN-RATE-PCT
036100                         SM-GRAND-TOTAL-BALANCE
036200                         SM-TOTAL-TRADES
036300                         SM-OPEN-TRADES
036400                         SM-CLOSED-TRADES
036500                         SM-WINNING-TRADES
036600                         SM-LOSING-TRADES
036700           MOVE ZEROS TO WS-CONT-HUERFANOS
036800                         TX-CANT-EXCHANGES
036900           MOVE ZEROS TO LK-SALDO-ACUM-CARTERA
037000      *
037100           SET WS-TRADE-NO-EOF              TO TRUE
037200           SET WS-INVEST-NO-EOF             TO TRUE
037300           .
037400       1000-INICIO-EXIT.
037500           EXIT.
037510      ******************************************************************
037520      *                   1100-CALCULA-JULIANO                        *
037530      *   - CONVIERTE WS-JUL-CCYY/MM/DD A NUMERO DE DIA JULIANO EN     *
037540      *     WS-JUL-RESULT (ALGORITMO DE FLIEGEL-VANFLANDERN) PARA QUE  *
037550      *     LAS VENTANAS HOY/SEMANA/MES SE COMPAREN POR DIFERENCIA DE  *
037560      *     DIAS REALES, SIN FUNCIONES INTRINSECAS DEL COMPILADOR      *
037570      *   - LLAMADO DESDE 1000-INICIO (HOY Y PRIMERO DE MES) Y DESDE   *
037580      *     3310-ACUMULA-VENTANAS (FECHA DE CIERRE DE CADA OPERACION)  *
037590      ******************************************************************
037600       1100-CALCULA-JULIANO.
037610      *
037620           COMPUTE WS-JUL-A = (14 - WS-JUL-MM) / 12
037630           COMPUTE WS-JUL-Y = WS-JUL-CCYY + 4800 - WS-JUL-A
037640           COMPUTE WS-JUL-M = WS-JUL-MM + (12 * WS-JUL-A) - 3
037650      *
037660           COMPUTE WS-JUL-RESULT =
037670                   WS-JUL-DD
037680                 + ((153 * WS-JUL-M + 2) / 5)
037690                 + (365 * WS-JUL-Y)
037700                 + (WS-JUL-Y / 4)
037710                 - (WS-JUL-Y / 100)
037720                 + (WS-JUL-Y / 400)
037730                 - 32045
037740           .
037750       1100-CALCULA-JULIANO-EXIT.
037760           EXIT.
037762      ******************************************************************
037764      *                    2000-ORDENA-ARCHIVOS                       *
037766      *   - ORDENA TRADE-FILE POR TR-ID E INVESTMENT-FILE POR          *
037768      *     IV-TRADE-ID, DE MODO QUE EL PASE POR APAREAMIENTO DE       *
037770      *     3200-PROCESA-TRADES PUEDA RECORRER AMBOS EN PARALELO       *
037772      *     SIN EXIGIR QUE LOS APORTES ESTEN CONTIGUOS A SU OPERACION  *
037774      ******************************************************************
038300       2000-ORDENA-ARCHIVOS.
038400      *
038500           SORT SORT-TRADE-FILE
038600               ON ASCENDING KEY SRTTRD-KEY
038700               USING TRADE-FILE
038800               GIVING SORTED-TRADE-FILE
038900      *
039000           SORT SORT-INVEST-FILE
039100               ON ASCENDING KEY SRTINV-KEY
039200               USING INVESTMENT-FILE
039300               GIVING SORTED-INVEST-FILE
039400           .
039500       2000-ORDENA-ARCHIVOS-EXIT.
039600           EXIT.
039700      ******************************************************************
039800      *                    3000-ABRE-ARCHIVOS                         *
039900      ******************************************************************
040000       3000-ABRE-ARCHIVOS.
040100      *
040200           OPEN INPUT  SORTED-TRADE-FILE
040300           OPEN INPUT  SORTED-INVEST-FILE
040400           OPEN OUTPUT TRADE-OUT-FILE
040500           OPEN OUTPUT INVESTMENT-OUT-FILE
040600           OPEN OUTPUT SUMMARY-REPORT-FILE
040700           .
040800       3000-ABRE-ARCHIVOS-EXIT.
040900           EXIT.
041000      ******************************************************************
041100      *                      3100-LEE-TRADE                           *
041200      ******************************************************************
041300       3100-LEE-TRADE.
041400      *
041500           READ SORTED-TRADE-FILE INTO LT1-TRADE-RECORD
041600               AT END
041700                   SET WS-TRADE-EOF          TO TRUE
041800           END-READ
041900           .
042000       3100-LEE-TRADE-EXIT.
042100           EXIT.
042200      ******************************************************************
042300      *                    3110-LEE-INVESTMENT                        *
042400      ******************************************************************
042500       3110-LEE-INVESTMENT.
042600      *
042700           READ SORTED-INVEST-FILE INTO LT1-INVESTMENT-RECORD
042800               AT END
042900                   SET WS-INVEST-EOF         TO TRUE
043000           END-READ
043100           .
043200       3110-LEE-INVESTMENT-EXIT.
043300           EXIT.
043400      ******************************************************************
043500      *                   3200-PROCESA-TRADES                         *
043600      *   - DESCARTA APORTES HUERFANOS ANTERIORES A LA OPERACION       *
043700      *     ACTUAL, RECALCULA P/G (CT-LT1C010), ACOPLA LOS APORTES     *
043800      *     DE ESTA OPERACION (REGLA 2) Y ACUMULA RESUMEN/EXPOSICION   *
043900      ******************************************************************
044000       3200-PROCESA-TRADES.
044100      *
044110           ADD 1                             TO WS-CONT-REGS-PROCESADOS
044200           PERFORM 3210-DESCARTA-HUERFANOS
044300              THRU 3210-DESCARTA-HUERFANOS-EXIT
044400              UNTIL WS-INVEST-EOF
044500                 OR IV-TRADE-ID NOT LESS THAN TR-ID
044600      *
044700           CALL CT-LT1C010 USING LT1-TRADE-RECORD
044800      *
044900           MOVE ZEROS                       TO WS-POSICION-ACUM
045000           SET SIN-APORTES                  TO TRUE
045100      *
045200           MOVE TR-CURRENT-PRICE            TO LK-PADRE-PRECIO-ACTUAL
045300           MOVE TR-LEVERAGE                 TO LK-PADRE-APALANCAMIENTO
045400           MOVE TR-TRADE-TYPE               TO LK-PADRE-TIPO
045500      *
045600           PERFORM 3220-PROCESA-UN-APORTE
045700              THRU 3220-PROCESA-UN-APORTE-EXIT
045800              UNTIL WS-INVEST-EOF
045900                 OR IV-TRADE-ID NOT = TR-ID
046000      *
046100           IF  CON-APORTES
046130               AND WS-POSICION-ACUM-R NOT = ZEROS
046200               MOVE WS-POSICION-ACUM         TO TR-POSITION-SIZE
046300           END-IF
046400      *
046500           PERFORM 3300-ACUMULA-RESUMEN
046600              THRU 3300-ACUMULA-RESUMEN-EXIT
046700      *
046800           PERFORM 3400-ACUMULA-EXCHANGE
046900              THRU 3400-ACUMULA-EXCHANGE-EXIT
047000      *
047100           WRITE TRDOUT-REC                 FROM LT1-TRADE-RECORD
047200      *
047300           PERFORM 3100-LEE-TRADE
047400              THRU 3100-LEE-TRADE-EXIT
047500           .
047600       3200-PROCESA-TRADES-EXIT.
047700           EXIT.
047800      ******************************************************************
047900      *                 3210-DESCARTA-HUERFANOS                       *
048000      *   - UN APORTE CUYA OPERACION PADRE NO APARECE EN TRADE-FILE    *
048100      *     QUEDA HUERFANO; SE CUENTA PARA CONTROL Y NO SE PROCESA     *
048200      ******************************************************************
048300       3210-DESCARTA-HUERFANOS.
048400      *
048500           ADD 1                            TO WS-CONT-HUERFANOS
048600      *
048700           PERFORM 3110-LEE-INVESTMENT
048800              THRU 3110-LEE-INVESTMENT-EXIT
048900           .
049000       3210-DESCARTA-HUERFANOS-EXIT.
049100           EXIT.
049200      ******************************************************************
049300      *                 3220-PROCESA-UN-APORTE                        *
049400      *   - REVALUA EL APORTE CONTRA EL PRECIO ACTUAL DE LA OPERACION  *
049500      *     PADRE (CT-LT1C030) Y LO ACUMULA PARA LA REGLA 2            *
049600      ******************************************************************
049700       3220-PROCESA-UN-APORTE.
049800      *
049900           CALL CT-LT1C030 USING LT1-INVESTMENT-RECORD
050000                                  LK-PARAMETROS-PADRE
050100      *
050200           ADD IV-AMOUNT                    TO WS-POSICION-ACUM
050300           SET CON-APORTES                  TO TRUE
050400      *
050500           WRITE INVOUT-REC                 FROM LT1-INVESTMENT-RECORD
050600      *
050700           PERFORM 3110-LEE-INVESTMENT
050800              THRU 3110-LEE-INVESTMENT-EXIT
050900           .
051000       3220-PROCESA-UN-APORTE-EXIT.
051100           EXIT.
051200      ******************************************************************
051300      *                  3300-ACUMULA-RESUMEN                         *
051400      *   - CONTROL DE OPERACIONES ABIERTAS/CERRADAS Y GANADORAS/      *
051500      *     PERDEDORAS PARA EL REPORTE RESUMEN DE CARTERA              *
051600      ******************************************************************
051700       3300-ACUMULA-RESUMEN.
051800      *
051900           ADD 1                            TO SM-TOTAL-TRADES
052000           ADD TR-POSITION-SIZE             TO SM-TOTAL-INVESTED
052100      *
052200           IF  TR-ESTADO-CERRADA
052300               ADD 1                        TO SM-CLOSED-TRADES
052400               ADD TR-PROFIT-LOSS           TO SM-REALIZED-PNL
052500      *
052600               IF  TR-PROFIT-LOSS GREATER THAN ZEROS
052700                   ADD 1                    TO SM-WINNING-TRADES
052800                   ADD TR-PROFIT-LOSS       TO SM-SUM-WINNING-PNL
052900               ELSE
053000                   IF  TR-PROFIT-LOSS LESS THAN ZEROS
053100                       ADD 1                TO SM-LOSING-TRADES
053200                       ADD TR-PROFIT-LOSS   TO SM-SUM-LOSING-PNL
053300                   END-IF
053400               END-IF
053500      *
053600               PERFORM 3310-ACUMULA-VENTANAS
053700                  THRU 3310-ACUMULA-VENTANAS-EXIT
053800           ELSE
053900               ADD 1                        TO SM-OPEN-TRADES
054000               PERFORM 3320-REVALUA-ABIERTA
054100                  THRU 3320-REVALUA-ABIERTA-EXIT
054200           END-IF
054300           .
054400       3300-ACUMULA-RESUMEN-EXIT.
054500           EXIT.
054600      ******************************************************************
054700      *                 3310-ACUMULA-VENTANAS                         *
054800      *   - REGLA 13 : SUMA EL P/G REALIZADO DE LA OPERACION A LAS     *
054900      *     VENTANAS DE HOY/SEMANA/MES SEGUN SU FECHA DE CIERRE        *
055000      ******************************************************************
055100       3310-ACUMULA-VENTANAS.
055150      *
055160           MOVE TR-CLOSE-DATE-CCYY       TO WS-JUL-CCYY
055170           MOVE TR-CLOSE-DATE-MM         TO WS-JUL-MM
055180           MOVE TR-CLOSE-DATE-DD         TO WS-JUL-DD
055190           PERFORM 1100-CALCULA-JULIANO
055195              THRU 1100-CALCULA-JULIANO-EXIT
055200           MOVE WS-JUL-RESULT            TO WS-CIERRE-JULIANO
055300      *
055700           IF  WS-CIERRE-JULIANO EQUAL WS-HOY-JULIANO
055800               ADD TR-PROFIT-LOSS            TO SM-TODAY-PNL
055900           END-IF
056000      *
056100           IF  WS-CIERRE-JULIANO NOT LESS THAN WS-SEMANA-JULIANO
056200               ADD TR-PROFIT-LOSS            TO SM-WEEK-PNL
056300           END-IF
056400      *
056500           IF  WS-CIERRE-JULIANO NOT LESS THAN WS-MES-JULIANO
056600               ADD TR-PROFIT-LOSS            TO SM-MONTH-PNL
056700           END-IF
056800           .
056900       3310-ACUMULA-VENTANAS-EXIT.
057000           EXIT.
057100      ******************************************************************
057200      *                 3320-REVALUA-ABIERTA                          *
057300      *   - REGLA 11 : SI NO HAY PRECIO ACTUAL INFORMADO, SE USA EL    *
057400      *     PRECIO DE ENTRADA PARA LA REVALUACION                      *
057500      *   - MISMA FORMULA DE CAMBIO DE PRECIO/APALANCAMIENTO QUE       *
057600      *     CT-LT1C030, APLICADA AQUI AL TAMANO DE POSICION DE LA      *
057700      *     OPERACION EN LUGAR DE A UN APORTE INDIVIDUAL                *
057800      ******************************************************************
057900       3320-REVALUA-ABIERTA.
058000      *
058100           IF  TR-CURRENT-PRICE NOT = ZEROS
058200               MOVE TR-CURRENT-PRICE         TO WS-PRECIO-REVALUO
058300           ELSE
058400               MOVE TR-ENTRY-PRICE           TO WS-PRECIO-REVALUO
058500           END-IF
058600      *
058700           IF  TR-TIPO-LONG
058800               COMPUTE WS-CAMBIO-PRECIO-TR ROUNDED =
058900                   (WS-PRECIO-REVALUO - TR-ENTRY-PRICE) / TR-ENTRY-PRICE
059000           ELSE
059100               COMPUTE WS-CAMBIO-PRECIO-TR ROUNDED =
059200                   (TR-ENTRY-PRICE - WS-PRECIO-REVALUO) / TR-ENTRY-PRICE
059300           END-IF
059400      *
059500           COMPUTE WS-CAMBIO-APAL-TR ROUNDED =
059600                   WS-CAMBIO-PRECIO-TR * TR-LEVERAGE
059700      *
059800           COMPUTE WS-FACTOR-VALOR-TR ROUNDED =
059900                   CT-UNO + WS-CAMBIO-APAL-TR
060000      *
060100           COMPUTE WS-VALOR-ACTUAL-TR ROUNDED =
060200                   TR-POSITION-SIZE * WS-FACTOR-VALOR-TR
060300      *
060400           COMPUTE WS-PYG-NO-REALIZADO ROUNDED =
060500                   WS-VALOR-ACTUAL-TR - TR-POSITION-SIZE
060600      *
060700           ADD WS-PYG-NO-REALIZADO          TO SM-UNREALIZED-PNL
060800           ADD WS-VALOR-ACTUAL-TR           TO SM-CURRENT-PORTFOLIO-VALUE
060900           .
061000       3320-REVALUA-ABIERTA-EXIT.
061100           EXIT.
061200      ******************************************************************
061300      *                 3400-ACUMULA-EXCHANGE                         *
061400      *   - REGLA 12 : SOLO LAS OPERACIONES ABIERTAS CONSUMEN SALDO    *
061500      *     DEL EXCHANGE QUE LAS FONDEA                                *
061600      ******************************************************************
061700       3400-ACUMULA-EXCHANGE.
061800      *
061900           IF  TR-ESTADO-ABIERTA
062000               PERFORM 3410-BUSCA-EXCHANGE
062100                  THRU 3410-BUSCA-EXCHANGE-EXIT
062200               ADD TR-POSITION-SIZE          TO TX-SALDO-USADO(TX-IDX)
062300           END-IF
062400           .
062500       3400-ACUMULA-EXCHANGE-EXIT.
062600           EXIT.
062700      ******************************************************************
062800      *                 3410-BUSCA-EXCHANGE                           *
062900      *   - BUSQUEDA SECUENCIAL DEL EXCHANGE EN LA TABLA; SI NO        *
063000      *     EXISTE, SE AGREGA UNA NUEVA OCURRENCIA EN CERO              *
063100      ******************************************************************
063200       3410-BUSCA-EXCHANGE.
063300      *
063400           SET EXCHANGE-NO-ENCONTRADO       TO TRUE
063500           SET TX-IDX                       TO 1
063600      *
063700           PERFORM 3420-COMPARA-EXCHANGE
063800              THRU 3420-COMPARA-EXCHANGE-EXIT
063900              UNTIL TX-IDX GREATER THAN TX-CANT-EXCHANGES
064000                 OR EXCHANGE-ENCONTRADO
064100      *
064200           IF  EXCHANGE-NO-ENCONTRADO
064300               ADD 1                        TO TX-CANT-EXCHANGES
064400               SET TX-IDX                   TO TX-CANT-EXCHANGES
064500               MOVE TR-EXCHANGE              TO TX-NOMBRE(TX-IDX)
064600               MOVE ZEROS                    TO TX-SALDO-USADO(TX-IDX)
064700           END-IF
064800           .
064900       3410-BUSCA-EXCHANGE-EXIT.
065000           EXIT.
065100      ******************************************************************
065200      *                3420-COMPARA-EXCHANGE                          *
065300      ******************************************************************
065400       3420-COMPARA-EXCHANGE.
065500      *
065600           IF  TX-NOMBRE(TX-IDX) EQUAL TR-EXCHANGE
065700               SET EXCHANGE-ENCONTRADO       TO TRUE
065800           ELSE
065900               SET TX-IDX UP BY 1
066000           END-IF
066100           .
066200       3420-COMPARA-EXCHANGE-EXIT.
066300           EXIT.
066400      ******************************************************************
066500      *                3500-TOTALIZA-RESUMEN                          *
066600      *   - REGLA 9 : EL VALOR ACTUAL DE CARTERA INCLUYE EL P/G        *
066700      *     REALIZADO, QUE RECIEN QUEDA COMPLETO AL TERMINAR EL PASE   *
066800      *   - REGLA 8 : PROMEDIOS Y PORCENTAJE DE ACIERTO BLINDADOS      *
066900      *     CONTRA DIVISION ENTRE CERO                                 *
067000      ******************************************************************
067100       3500-TOTALIZA-RESUMEN.
067200      *
067300           ADD SM-REALIZED-PNL TO SM-CURRENT-PORTFOLIO-VALUE
067400      *
067500           IF  SM-CLOSED-TRADES GREATER THAN ZEROS
067600               COMPUTE SM-WIN-RATE-PCT ROUNDED =
067700                       (SM-WINNING-TRADES / SM-CLOSED-TRADES) * 100
067800           ELSE
067900               MOVE ZEROS                    TO SM-WIN-RATE-PCT
068000           END-IF
068100      *
068200           IF  SM-WINNING-TRADES GREATER THAN ZEROS
068300               COMPUTE SM-AVERAGE-PROFIT ROUNDED =
068400                       SM-SUM-WINNING-PNL / SM-WINNING-TRADES
068500           ELSE
068600               MOVE ZEROS                    TO SM-AVERAGE-PROFIT
068700           END-IF
068800      *
068900           IF  SM-LOSING-TRADES GREATER THAN ZEROS
069000               COMPUTE SM-AVERAGE-LOSS ROUNDED =
069100                       SM-SUM-LOSING-PNL / SM-LOSING-TRADES
069200           ELSE
069300               MOVE ZEROS                    TO SM-AVERAGE-LOSS
069400           END-IF
069500           .
069600       3500-TOTALIZA-RESUMEN-EXIT.
069700           EXIT.
069800      ******************************************************************
069900      *               4000-CIERRA-PASE-TRADES                         *
069910      *   - DRENA LOS APORTES QUE QUEDAN DESPUES DEL ULTIMO TRADE-ID    *
069920      *     (HUERFANOS DETRAS DE LA ULTIMA OPERACION, O TODO EL         *
069930      *     ARCHIVO DE APORTES SI TRADE-FILE VINO VACIO) (LT1-0089)     *
070000      ******************************************************************
070100       4000-CIERRA-PASE-TRADES.
070110      *
070120           PERFORM 3210-DESCARTA-HUERFANOS
070130              THRU 3210-DESCARTA-HUERFANOS-EXIT
070140              UNTIL WS-INVEST-EOF
070200      *
070300           CLOSE SORTED-TRADE-FILE
070400           CLOSE SORTED-INVEST-FILE
070500           CLOSE TRADE-OUT-FILE
070600           CLOSE INVESTMENT-OUT-FILE
070700           .
070800       4000-CIERRA-PASE-TRADES-EXIT.
070900           EXIT.
071000      ******************************************************************
071100      *                 6000-PROCESA-WALLETS                          *
071200      *   - PASE DE BILLETERAS: POR CADA WALLET-RECORD BUSCA SU SALDO  *
071300      *     USADO EN LA TABLA DE EXCHANGES Y LLAMA A CT-LT1C040        *
071400      ******************************************************************
071500       6000-PROCESA-WALLETS.
071600      *
071700           OPEN INPUT WALLET-FILE
071800      *
071900           PERFORM 6100-LEE-WALLET
072000              THRU 6100-LEE-WALLET-EXIT
072100      *
072200           PERFORM 6200-PROCESA-UN-WALLET
072300              THRU 6200-PROCESA-UN-WALLET-EXIT
072400              UNTIL WS-WALLET-EOF
072500      *
072600           CLOSE WALLET-FILE
072700           .
072800       6000-PROCESA-WALLETS-EXIT.
072900           EXIT.
073000      ******************************************************************
073100      *                   6100-LEE-WALLET                             *
073200      ******************************************************************
073300       6100-LEE-WALLET.
073400      *
073500           READ WALLET-FILE INTO LT1-WALLET-RECORD
073600               AT END
073700                   SET WS-WALLET-EOF         TO TRUE
073800           END-READ
073900           .
074000       6100-LEE-WALLET-EXIT.
074100           EXIT.
074200      ******************************************************************
074300      *                6200-PROCESA-UN-WALLET                         *
074400      ******************************************************************
074500       6200-PROCESA-UN-WALLET.
074600      *
074700           PERFORM 6210-BUSCA-SALDO-USADO
074800              THRU 6210-BUSCA-SALDO-USADO-EXIT
074900      *
075000           CALL CT-LT1C040 USING LT1-WALLET-RECORD
075100                                  LK-PARAMETROS-EXPOSICION
075200                                  LK-SALDO-ACUM-CARTERA
075300      *
075400           PERFORM 6300-IMPRIME-WALLET
075500              THRU 6300-IMPRIME-WALLET-EXIT
075600      *
075700           PERFORM 6100-LEE-WALLET
075800              THRU 6100-LEE-WALLET-EXIT
075900           .
076000       6200-PROCESA-UN-WALLET-EXIT.
076100           EXIT.
076200      ******************************************************************
076300      *               6210-BUSCA-SALDO-USADO                          *
076400      *   - SI EL EXCHANGE NO TIENE OPERACIONES ABIERTAS, NO APARECE   *
076500      *     EN LA TABLA Y EL SALDO USADO QUEDA EN CERO                 *
076600      ******************************************************************
076700       6210-BUSCA-SALDO-USADO.
076800      *
076900           MOVE ZEROS                       TO LK-SALDO-USADO
077000           SET EXCHANGE-NO-ENCONTRADO       TO TRUE
077100           SET TX-IDX                       TO 1
077200      *
077300           PERFORM 6220-COMPARA-SALDO
077400              THRU 6220-COMPARA-SALDO-EXIT
077500              UNTIL TX-IDX GREATER THAN TX-CANT-EXCHANGES
077600                 OR EXCHANGE-ENCONTRADO
077700           .
077800       6210-BUSCA-SALDO-USADO-EXIT.
077900           EXIT.
078000      ******************************************************************
078100      *               6220-COMPARA-SALDO                              *
078200      ******************************************************************
078300       6220-COMPARA-SALDO.
078400      *
078500           IF  TX-NOMBRE(TX-IDX) EQUAL WL-EXCHANGE-NAME
078600               MOVE TX-SALDO-USADO(TX-IDX)   TO LK-SALDO-USADO
078700               SET EXCHANGE-ENCONTRADO       TO TRUE
078800           ELSE
078900               SET TX-IDX UP BY 1
079000           END-IF
079100           .
079200       6220-COMPARA-SALDO-EXIT.
079300           EXIT.
079400      ******************************************************************
079500      *               6300-IMPRIME-WALLET                             *
079600      *   - UN BLOQUE DE DOS LINEAS POR BILLETERA: SALDO TOTAL/USADO   *
079700      *     EN LA PRIMERA, DISPONIBLE EN LA SEGUNDA                    *
079800      ******************************************************************
079900       6300-IMPRIME-WALLET.
080000      *
080100           MOVE SPACES                      TO LT1-REPORT-LINE
080200           MOVE WL-EXCHANGE-NAME             TO RP-LABEL-1
080300           MOVE WL-TOTAL-BALANCE             TO RP-AMOUNT-1
080400           MOVE 'USED BALANCE'               TO RP-LABEL-2
080500           MOVE LK-SALDO-USADO               TO RP-AMOUNT-2
080600           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
080700      *
080800           MOVE SPACES                      TO LT1-REPORT-LINE
080900           MOVE 'AVAILABLE BALANCE'          TO RP-LABEL-1
081000           MOVE LK-SALDO-DISPONIBLE          TO RP-AMOUNT-1
081100           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
081200           .
081300       6300-IMPRIME-WALLET-EXIT.
081400           EXIT.
081500      ******************************************************************
081600      *                7000-IMPRIME-REPORTE                           *
081700      *   - EMITE LAS LINEAS FIJAS DEL REPORTE RESUMEN DE CARTERA      *
081800      ******************************************************************
081900       7000-IMPRIME-REPORTE.
082000      *
082100      *    LINEA 1 : ENCABEZADO (LT1-0078 : SE AGREGA LA FECHA)
082200           MOVE SPACES                      TO LT1-REPORT-LINE
082300           MOVE 'PORTFOLIO SUMMARY REPORT'   TO RP-LABEL-1
082350           MOVE WS-FECHA-IMPRESION           TO RP-LABEL-2
082400           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
082500      *
082600      *    LINEA 2 : TOTAL P/L Y P/L DE HOY
082700           MOVE SPACES                      TO LT1-REPORT-LINE
082800           MOVE 'TOTAL P/L'                  TO RP-LABEL-1
082900           MOVE SM-REALIZED-PNL              TO RP-AMOUNT-1
083000           MOVE 'TODAY P/L'                  TO RP-LABEL-2
083100           MOVE SM-TODAY-PNL                 TO RP-AMOUNT-2
083200           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
083300      *
083400      *    LINEA 3 : P/L DE LA SEMANA Y DEL MES
083500           MOVE SPACES                      TO LT1-REPORT-LINE
083600           MOVE 'WEEK P/L'                   TO RP-LABEL-1
083700           MOVE SM-WEEK-PNL                  TO RP-AMOUNT-1
083800           MOVE 'MONTH P/L'                  TO RP-LABEL-2
083900           MOVE SM-MONTH-PNL                 TO RP-AMOUNT-2
084000           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
084100      *
084200      *    LINEA 4 : TOTAL INVERTIDO Y VALOR ACTUAL DE CARTERA
084300           MOVE SPACES                      TO LT1-REPORT-LINE
084400           MOVE 'TOTAL INVESTED'             TO RP-LABEL-1
084500           MOVE SM-TOTAL-INVESTED            TO RP-AMOUNT-1
084600           MOVE 'CURRENT PORTF VALUE'        TO RP-LABEL-2
084700           MOVE SM-CURRENT-PORTFOLIO-VALUE    TO RP-AMOUNT-2
084800           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
084900      *
085000      *    LINEA 5 : P/L NO REALIZADO Y REALIZADO
085100           MOVE SPACES                      TO LT1-REPORT-LINE
085200           MOVE 'UNREALIZED P/L'             TO RP-LABEL-1
085300           MOVE SM-UNREALIZED-PNL            TO RP-AMOUNT-1
085400           MOVE 'REALIZED P/L'               TO RP-LABEL-2
085500           MOVE SM-REALIZED-PNL              TO RP-AMOUNT-2
085600           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
085700      *
085800      *    LINEA 6 : TOTAL DE OPERACIONES Y ABIERTAS
085900           MOVE SPACES                      TO LT1-REPORT-LINE
086000           MOVE 'TOTAL TRADES'               TO RP-LABEL-1
086100           MOVE SM-TOTAL-TRADES              TO RP-AMOUNT-1
086200           MOVE 'OPEN TRADES'                TO RP-LABEL-2
086300           MOVE SM-OPEN-TRADES               TO RP-AMOUNT-2
086400           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
086500      *
086600      *    LINEA 7 : CERRADAS Y GANADORAS
086700           MOVE SPACES                      TO LT1-REPORT-LINE
086800           MOVE 'CLOSED TRADES'              TO RP-LABEL-1
086900           MOVE SM-CLOSED-TRADES             TO RP-AMOUNT-1
087000           MOVE 'WINNING TRADES'             TO RP-LABEL-2
087100           MOVE SM-WINNING-TRADES            TO RP-AMOUNT-2
087200           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
087300      *
087400      *    LINEA 8 : PERDEDORAS Y PORCENTAJE DE ACIERTO
087500           MOVE SPACES                      TO LT1-REPORT-LINE
087600           MOVE 'LOSING TRADES'              TO RP-LABEL-1
087700           MOVE SM-LOSING-TRADES             TO RP-AMOUNT-1
087800           MOVE 'WIN RATE PCT'               TO RP-LABEL-2
087900           MOVE SM-WIN-RATE-PCT              TO RP-AMOUNT-2
088000           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
088100      *
088200      *    LINEA 9 : GANANCIA Y PERDIDA PROMEDIO
088300           MOVE SPACES                      TO LT1-REPORT-LINE
088400           MOVE 'AVERAGE PROFIT'             TO RP-LABEL-1
088500           MOVE SM-AVERAGE-PROFIT            TO RP-AMOUNT-1
088600           MOVE 'AVERAGE LOSS'               TO RP-LABEL-2
088700           MOVE SM-AVERAGE-LOSS              TO RP-AMOUNT-2
088800           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
088900      *
089000      *    LINEA 10 : TITULO DEL PIE DE BILLETERAS
089100           MOVE SPACES                      TO LT1-REPORT-LINE
089200           MOVE 'WALLET EXPOSURE DETAIL'     TO RP-LABEL-1
089300           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
089350      *
089380           ADD 10                           TO WS-CONT-LINEAS-RPT
089400           .
089500       7000-IMPRIME-REPORTE-EXIT.
089600           EXIT.
089700      ******************************************************************
089800      *             7900-IMPRIME-GRAN-TOTAL                           *
089900      *   - LINEA DE PIE CON EL GRAN TOTAL DE SALDO DE CARTERA SOBRE   *
090000      *     TODOS LOS EXCHANGES (SUMA DE WL-TOTAL-BALANCE)             *
090100      ******************************************************************
090200       7900-IMPRIME-GRAN-TOTAL.
090300      *
090400           MOVE LK-SALDO-ACUM-CARTERA        TO SM-GRAND-TOTAL-BALANCE
090500      *
090600           MOVE SPACES                      TO LT1-REPORT-LINE
090700           MOVE 'WALLET GRAND TOTAL'         TO RP-LABEL-1
090800           MOVE SM-GRAND-TOTAL-BALANCE       TO RP-AMOUNT-1
090900           WRITE RPTFILE-REC FROM LT1-REPORT-LINE
090950      *
090980           ADD 1                             TO WS-CONT-LINEAS-RPT
091000           .
091100       7900-IMPRIME-GRAN-TOTAL-EXIT.
091200           EXIT.
091300      ******************************************************************
091400      *                       9000-FIN                                *
091500      ******************************************************************
091600       9000-FIN.
091700      *
091800           CLOSE SUMMARY-REPORT-FILE
091900      *
092000           DISPLAY 'LT1C000 - PASE DE CARTERA TERMINADO'
092100           DISPLAY 'OPERACIONES PROCESADAS  : ' SM-TOTAL-TRADES
092200           DISPLAY 'APORTES HUERFANOS       : ' WS-CONT-HUERFANOS
092250      *
092280           IF  LT1-TRAZA-ACTIVA
092300               DISPLAY 'LT1C000 TRAZA - TRADES DEL MATCH-MERGE: '
092320                       WS-CONT-REGS-PROCESADOS
092340               DISPLAY 'LT1C000 TRAZA - LINEAS DE REPORTE ESCRITAS: '
092360                       WS-CONT-LINEAS-RPT
092380           END-IF
092390           .
092400       9000-FIN-EXIT.
092500           EXIT.
