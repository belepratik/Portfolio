000100 ******************************************************************
000200 *                                                                *
000300 *  COPY    : LT1E003                                             *
000400 *                                                                *
000500 *  FECHA CREACION: 22/05/1987                                    *
000600 *                                                                *
000700 *  AUTOR: FACTORIA                                               *
000800 *                                                                *
000900 *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000 *                                                                *
001100 *  DESCRIPCION: LAYOUT DEL REGISTRO DE BILLETERA DE EXCHANGE     *
001200 *               (WALLET-FILE). UNA OCURRENCIA POR CASA DE        *
001300 *               CAMBIO/EXCHANGE QUE FONDEA OPERACIONES.          *
001400 ******************************************************************
001500 *        L O G    D E   M O D I F I C A C I O N E S              *
001600 ******************************************************************
001700 *  AUTOR   FECHA        TICKET     DESCRIPCION                   *
001800 *  ------  -----------  ---------  -------------------------     *
001900 *  RMF     22/05/1987   LT1-0003   CREACION ORIGINAL DEL LAYOUT   *
002000 *  HJQ     15/08/1992   LT1-0037   SE AGREGA REDEFINES DE NOMBRE  *
002100 ******************************************************************
002200 01  LT1-WALLET-RECORD.
002300     05  WL-ID                       PIC 9(09).
002400     05  WL-EXCHANGE-NAME            PIC X(50).
002500*    LLAVE UNICA DE LA BILLETERA
002600     05  WL-EXCHANGE-NAME-R REDEFINES WL-EXCHANGE-NAME.
002700         10  WL-EXCHANGE-SHORT            PIC X(10).
002800         10  FILLER                       PIC X(40).
002900     05  WL-TOTAL-BALANCE            PIC S9(16)V99 COMP-3.
003000*    FONDOS TOTALES EN EL EXCHANGE; SIEMPRE MAYOR O IGUAL A CERO
003100     05  FILLER                        PIC X(05).
