000100 ******************************************************************
000200 *                                                                *
000300 *  COPY    : LT1E001                                             *
000400 *                                                                *
000500 *  FECHA CREACION: 14/03/1987                                    *
000600 *                                                                *
000700 *  AUTOR: FACTORIA                                               *
000800 *                                                                *
000900 *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000 *                                                                *
001100 *  DESCRIPCION: LAYOUT DEL REGISTRO DE OPERACION (TRADE-FILE).   *
001200 *               UNA OCURRENCIA POR POSICION APALANCADA ABIERTA   *
001300 *               O CERRADA EN CUALQUIER EXCHANGE.                 *
001400 ******************************************************************
001500 *        L O G    D E   M O D I F I C A C I O N E S              *
001600 ******************************************************************
001700 *  AUTOR   FECHA        TICKET     DESCRIPCION                   *
001800 *  ------  -----------  ---------  -------------------------     *
001900 *  RMF     14/03/1987   LT1-0001   CREACION ORIGINAL DEL LAYOUT   *
002000 *  RMF     02/09/1988   LT1-0014   SE AGREGA TR-FEES              *
002100 *  HJQ     19/11/1990   LT1-0029   SE AGREGA TR-TP-HIT/LIQUIDATED *
002200 *  HJQ     30/04/1993   LT1-0042   REDEFINES DE FECHAS CCYYMMDD   *
002300 *  DCS     11/01/1999   LT1-Y2K01  REVISION DE FECHAS AMBITO DE   *
002400 *                                  4 DIGITOS DE ANIO (Y2K)        *
002500 *  DCS     23/06/2001   LT1-0058   TR-CLOSE-REASON PASA A X(10)   *
002600 ******************************************************************
002700 01  LT1-TRADE-RECORD.
002800     05  TR-ID                       PIC 9(09).
002900     05  TR-COIN                     PIC X(20).
003000*    MONEDA / SIMBOLO NEGOCIADO (BTC, ETH, DOGE, ...)
003100     05  TR-TRADE-TYPE               PIC X(05).
003200         88  TR-TIPO-LONG                    VALUE 'LONG '.
003300         88  TR-TIPO-SHORT                   VALUE 'SHORT'.
003400     05  TR-ENTRY-PRICE              PIC S9(10)V9(08) COMP-3.
003500     05  TR-EXIT-PRICE               PIC S9(10)V9(08) COMP-3.
003600*    TR-EXIT-PRICE EN CEROS MIENTRAS LA OPERACION PERMANEZCA ABIERTA
003700     05  TR-CURRENT-PRICE            PIC S9(10)V9(08) COMP-3.
003800*    ULTIMO PRECIO DE MERCADO INFORMADO; CERO = SIN INFORMAR
003900     05  TR-QUANTITY                 PIC S9(10)V9(08) COMP-3.
004000     05  TR-LEVERAGE                 PIC 9(03) COMP-3.
004100*    APALANCAMIENTO ENTERO, RANGO VALIDO 1 A 125
004200     05  TR-POSITION-SIZE            PIC S9(16)V99 COMP-3.
004300     05  TR-PROFIT-LOSS              PIC S9(16)V99 COMP-3.
004400     05  TR-PROFIT-LOSS-PCT          PIC S9(06)V99 COMP-3.
004500     05  TR-FEES                     PIC S9(16)V99 COMP-3.
004600*    COMISIONES DE NEGOCIACION; CERO SI NO SE INFORMARON
004700     05  TR-EXCHANGE                 PIC X(50).
004800     05  TR-STATUS                   PIC X(06).
004900         88  TR-ESTADO-ABIERTA               VALUE 'OPEN  '.
005000         88  TR-ESTADO-CERRADA               VALUE 'CLOSED'.
005100     05  TR-TP-HIT                   PIC X(01).
005200         88  TR-TP-HIT-SI                    VALUE 'Y'.
005300         88  TR-TP-HIT-NO                    VALUE 'N'.
005400     05  TR-LIQUIDATED                PIC X(01).
005500         88  TR-LIQUIDATED-SI                VALUE 'Y'.
005600         88  TR-LIQUIDATED-NO                VALUE 'N'.
005700     05  TR-CLOSE-REASON              PIC X(10).
005800         88  TR-RAZON-TP-HIT                 VALUE 'TP_HIT'.
005900         88  TR-RAZON-LIQUIDADA              VALUE 'LIQUIDATED'.
006000         88  TR-RAZON-MANUAL                 VALUE 'MANUAL'.
006100     05  TR-TRADE-DATE                PIC 9(08).
006200     05  TR-TRADE-DATE-R REDEFINES TR-TRADE-DATE.
006300         10  TR-TRADE-DATE-CCYY           PIC 9(04).
006400         10  TR-TRADE-DATE-MM             PIC 9(02).
006500         10  TR-TRADE-DATE-DD             PIC 9(02).
006600     05  TR-CLOSE-DATE                 PIC 9(08).
006700*    CERO MIENTRAS LA OPERACION PERMANEZCA ABIERTA
006800     05  TR-CLOSE-DATE-R REDEFINES TR-CLOSE-DATE.
006900         10  TR-CLOSE-DATE-CCYY           PIC 9(04).
007000         10  TR-CLOSE-DATE-MM             PIC 9(02).
007100         10  TR-CLOSE-DATE-DD             PIC 9(02).
007200     05  FILLER                        PIC X(05).
