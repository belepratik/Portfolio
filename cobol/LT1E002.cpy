000100 ******************************************************************
000200 *                                                                *
000300 *  COPY    : LT1E002                                             *
000400 *                                                                *
000500 *  FECHA CREACION: 22/05/1987                                    *
000600 *                                                                *
000700 *  AUTOR: FACTORIA                                               *
000800 *                                                                *
000900 *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000 *                                                                *
001100 *  DESCRIPCION: LAYOUT DEL REGISTRO DE APORTE DE MARGEN          *
001200 *               (INVESTMENT-FILE). CADA OCURRENCIA AMPLIA        *
001300 *               UNA OPERACION YA EXISTENTE EN TRADE-FILE.        *
001400 ******************************************************************
001500 *        L O G    D E   M O D I F I C A C I O N E S              *
001600 ******************************************************************
001700 *  AUTOR   FECHA        TICKET     DESCRIPCION                   *
001800 *  ------  -----------  ---------  -------------------------     *
001900 *  RMF     22/05/1987   LT1-0002   CREACION ORIGINAL DEL LAYOUT   *
002000 *  HJQ     04/02/1991   LT1-0031   REDEFINES DE FECHA CCYYMMDD    *
002100 *  DCS     11/01/1999   LT1-Y2K02  REVISION DE FECHAS AMBITO DE   *
002200 *                                  4 DIGITOS DE ANIO (Y2K)        *
002300 ******************************************************************
002400 01  LT1-INVESTMENT-RECORD.
002500     05  IV-ID                       PIC 9(09).
002600     05  IV-TRADE-ID                 PIC 9(09).
002700*    LLAVE FORANEA HACIA TR-ID DE LT1E001; NO EXIGE CONTIGUIDAD
002800     05  IV-AMOUNT                   PIC S9(16)V99 COMP-3.
002900     05  IV-PRICE-AT-INVESTMENT      PIC S9(10)V9(08) COMP-3.
003000     05  IV-CURRENT-VALUE            PIC S9(16)V99 COMP-3.
003100     05  IV-PROFIT-LOSS              PIC S9(16)V99 COMP-3.
003200     05  IV-INVESTMENT-DATE          PIC 9(08).
003300     05  IV-INVESTMENT-DATE-R REDEFINES IV-INVESTMENT-DATE.
003400         10  IV-INV-DATE-CCYY            PIC 9(04).
003500         10  IV-INV-DATE-MM              PIC 9(02).
003600         10  IV-INV-DATE-DD              PIC 9(02).
003700     05  FILLER                        PIC X(05).
