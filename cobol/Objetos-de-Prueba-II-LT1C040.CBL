000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: LT1C040                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 09/07/1987                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000      *                                                                *
001100      *  DESCRIPCION: CALCULA LA EXPOSICION DE UNA BILLETERA DE        *
001200      *               EXCHANGE: SALDO USADO (SUMA DE TAMANO DE         *
001300      *               POSICION DE LAS OPERACIONES ABIERTAS DE ESE      *
001400      *               EXCHANGE) Y SALDO DISPONIBLE. SUBPROGRAMA         *
001500      *               LLAMADO POR LT1C000 POR CADA WALLET-RECORD.       *
001600      ******************************************************************
001700      *        L O G    D E   M O D I F I C A C I O N E S              *
001800      ******************************************************************
001900      *  AUTOR   FECHA        TICKET     DESCRIPCION                  *
002000      *  ------  -----------  ---------  -------------------------    *
002100      *  RMF     09/07/1987   LT1-0008   CREACION ORIGINAL            *
002200      *  HJQ     21/02/1992   LT1-0039   SE ACLARA QUE EL DISPONIBLE   *
002300      *                                  PUEDE QUEDAR NEGATIVO, SIN   *
002400      *                                  PISO EN CERO                 *
002500      *  DCS     11/01/1999   LT1-Y2K03  AMBITO DE FECHAS A 4 DIGITOS  *
002600      *                                  DE ANIO, SIN IMPACTO AQUI    *
002700      *                                  (SOLO REVISION) (Y2K)        *
002800      *  DCS     18/03/2004   LT1-0074   SE AGREGA ACUMULADOR DE SALDO *
002900      *                                  TOTAL DE CARTERA (LK-SALDO-   *
003000      *                                  ACUM-CARTERA) PARA EL REPORTE *
003010      *  MVR     12/11/2006   LT1-0084   SE ACTIVA LA TRAZA DE UPSI-0  *
003020      *                                  Y SE AVISA SI EL DISPONIBLE   *
003030      *                                  QUEDA NEGATIVO (VER LT1-0039) *
003100      ******************************************************************
003200       IDENTIFICATION DIVISION.
003300      *
003400       PROGRAM-ID.   LT1C040.
003500       AUTHOR.       FACTORIA.
003600       INSTALLATION. CENTRO DE COMPUTOS - BPC.
003700       DATE-WRITTEN. 09/07/1987.
003800       DATE-COMPILED.
003900       SECURITY.     CONFIDENCIAL - USO INTERNO.
004000      ******************************************************************
004100      *                                                                *
004200      *        E N V I R O N M E N T         D I V I S I O N           *
004300      *                                                                *
004400      ******************************************************************
004500       ENVIRONMENT DIVISION.
004600      *
004700       CONFIGURATION SECTION.
004800      *
004900       SPECIAL-NAMES.
005000           UPSI-0 ON  STATUS IS LT1-TRAZA-ACTIVA
005100                  OFF STATUS IS LT1-TRAZA-INACTIVA.
005200      *
005300       INPUT-OUTPUT SECTION.
005400      ******************************************************************
005500      *                                                                *
005600      *                D A T A            D I V I S I O N              *
005700      *                                                                *
005800      ******************************************************************
005900       DATA DIVISION.
006000      ******************************************************************
006100      *                                                                *
006200      *         W O R K I N G   S T O R A G E   S E C T I O N          *
006300      *                                                                *
006400      ******************************************************************
006500       WORKING-STORAGE SECTION.
006600      ******************************************************************
006700      *                  AREA DE VARIABLES AUXILIARES                  *
006800      ******************************************************************
006900       01  WS-VARIABLES-AUXILIARES.
007000           05  WS-PROGRAMA                 PIC X(07) VALUE 'LT1C040'.
007100           05  WS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
007200           05  WS-SALDO-EMPAQUE            PIC S9(16)V99 COMP-3
007300                                            VALUE ZEROS.
007400           05  WS-SALDO-EMPAQUE-R REDEFINES WS-SALDO-EMPAQUE
007500                                            PIC S9(18) COMP-3.
007600      ******************************************************************
007700      *                AREA DE CONTANTES                               *
007800      ******************************************************************
007900       01  CT-CONTANTES.
008000           05  CT-PROGRAMA                  PIC X(07) VALUE 'LT1C040'.
008100      ******************************************************************
008200      *                    COPYS UTILIZADAS                            *
008300      ******************************************************************
008400       LINKAGE SECTION.
008500      *
008600           COPY LT1E003.
008700       01  LK-PARAMETROS-EXPOSICION.
008800           05  LK-SALDO-USADO               PIC S9(16)V99 COMP-3.
008900           05  LK-SALDO-DISPONIBLE          PIC S9(16)V99 COMP-3.
008910           05  LK-SALDO-DISPONIBLE-R REDEFINES LK-SALDO-DISPONIBLE
008920                                            PIC S9(18) COMP-3.
009000       01  LK-PARAMETROS-EXPOSICION-R REDEFINES LK-PARAMETROS-EXPOSICION.
009100           05  LK-SALDOS-PAREJA             PIC S9(16)V99 COMP-3
009200                                             OCCURS 2 TIMES.
009300       01  LK-SALDO-ACUM-CARTERA            PIC S9(16)V99 COMP-3.
009400      ******************************************************************
009500      *                                                                *
009600      *           P R O C E D U R E      D I V I S I O N               *
009700      *                                                                *
009800      ******************************************************************
009900       PROCEDURE DIVISION USING LT1-WALLET-RECORD
010000                                 LK-PARAMETROS-EXPOSICION
010100                                 LK-SALDO-ACUM-CARTERA.
010200      *
010300       MAINLINE.
010400      *
010500           PERFORM 1000-INICIO
010600              THRU 1000-INICIO-EXIT
010700      *
010800           PERFORM 2000-CALCULA-EXPOSICION
010900              THRU 2000-CALCULA-EXPOSICION-EXIT
011000      *
011100           GOBACK
011200           .
011300      ******************************************************************
011400      *                         1000-INICIO                            *
011500      ******************************************************************
011600       1000-INICIO.
011700      *
011800           ADD 1                            TO WS-CONTADOR-LLAMADAS
011900           .
012000       1000-INICIO-EXIT.
012100           EXIT.
012200      ******************************************************************
012300      *                2000-CALCULA-EXPOSICION                        *
012400      *   - REGLA 12 : SALDO DISPONIBLE = SALDO TOTAL - SALDO USADO,   *
012500      *     SIN PISO EN CERO (PUEDE QUEDAR NEGATIVO SI LAS OPERACIONES *
012600      *     ABIERTAS SUPERAN EL SALDO DE LA BILLETERA)                *
012700      *   - EL SALDO USADO LLEGA YA CALCULADO POR LT1C000 (SUMA DE     *
012800      *     TR-POSITION-SIZE DE LAS OPERACIONES ABIERTAS DE ESTE       *
012900      *     EXCHANGE) -- AQUI SOLO SE DERIVA EL DISPONIBLE Y SE        *
013000      *     ACUMULA EL SALDO DE CARTERA                                *
013100      ******************************************************************
013200       2000-CALCULA-EXPOSICION.
013300      *
013400           COMPUTE LK-SALDO-DISPONIBLE ROUNDED =
013500                   WL-TOTAL-BALANCE - LK-SALDO-USADO
013600      *
013610           MOVE WL-TOTAL-BALANCE             TO WS-SALDO-EMPAQUE
013620      *
013630           IF  WS-SALDO-EMPAQUE-R NOT = ZEROS
013640               ADD WL-TOTAL-BALANCE           TO LK-SALDO-ACUM-CARTERA
013650           END-IF
013660      *
013670           IF  LT1-TRAZA-ACTIVA
013680               DISPLAY 'LT1C040 TRAZA - SALDOS (USADO/DISPONIBLE)='
013690                       LK-SALDOS-PAREJA(1) '/' LK-SALDOS-PAREJA(2)
013700           END-IF
013710      *
013720           IF  LT1-TRAZA-ACTIVA
013730           AND LK-SALDO-DISPONIBLE-R LESS THAN ZEROS
013740               DISPLAY 'LT1C040 AVISO - SALDO DISPONIBLE NEGATIVO, '
013750                       'EXCHANGE=' WL-EXCHANGE-NAME
013760           END-IF
013800           .
013900       2000-CALCULA-EXPOSICION-EXIT.
014000           EXIT.
