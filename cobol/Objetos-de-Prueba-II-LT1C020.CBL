000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: LT1C020                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 14/03/1987                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000      *                                                                *
001100      *  DESCRIPCION: APLICA EL CIERRE DE UNA OPERACION APALANCADA     *
001200      *               (PRECIO DE SALIDA Y MOTIVO DE CIERRE), FIJA      *
001300      *               LAS BANDERAS DE TOMA DE GANANCIA/LIQUIDACION Y   *
001400      *               VUELVE A CORRER EL CALCULO DE GANANCIA/PERDIDA   *
001500      *               LLAMANDO A LT1C010. SUBPROGRAMA LLAMADO POR      *
001600      *               LT1C000 CUANDO UNA OPERACION SE CIERRA.          *
001700      ******************************************************************
001800      *        L O G    D E   M O D I F I C A C I O N E S              *
001900      ******************************************************************
002000      *  AUTOR   FECHA        TICKET     DESCRIPCION                  *
002100      *  ------  -----------  ---------  -------------------------    *
002200      *  RMF     14/03/1987   LT1-0006   CREACION ORIGINAL            *
002300      *  HJQ     19/11/1990   LT1-0029   SE AGREGAN BANDERAS TP-HIT/  *
002400      *                                  LIQUIDATED MUTUAMENTE        *
002500      *                                  EXCLUYENTES                  *
002600      *  HJQ     30/04/1993   LT1-0042   FECHA DE CIERRE A CCYYMMDD   *
002700      *  DCS     11/01/1999   LT1-Y2K01  AMBITO DE FECHAS A 4 DIGITOS  *
002800      *                                  DE ANIO (Y2K)                *
002900      *  DCS     23/06/2001   LT1-0058   TR-CLOSE-REASON PASA A X(10) *
002910      *  MVR     12/11/2006   LT1-0082   SE ACTIVA LA TRAZA DE UPSI-0  *
002920      *                                  (FECHA/HORA DE CIERRE Y       *
002930      *                                  MOTIVO VALIDADO) PARA         *
002940      *                                  DIAGNOSTICO EN PRODUCCION     *
003000      ******************************************************************
003100       IDENTIFICATION DIVISION.
003200      *
003300       PROGRAM-ID.   LT1C020.
003400       AUTHOR.       FACTORIA.
003500       INSTALLATION. CENTRO DE COMPUTOS - BPC.
003600       DATE-WRITTEN. 14/03/1987.
003700       DATE-COMPILED.
003800       SECURITY.     CONFIDENCIAL - USO INTERNO.
003900      ******************************************************************
004000      *                                                                *
004100      *        E N V I R O N M E N T         D I V I S I O N           *
004200      *                                                                *
004300      *     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
004400      *                                                                *
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700      *
004800       CONFIGURATION SECTION.
004900      *
005000       SPECIAL-NAMES.
005100           UPSI-0 ON  STATUS IS LT1-TRAZA-ACTIVA
005200                  OFF STATUS IS LT1-TRAZA-INACTIVA.
005300      *
005400       INPUT-OUTPUT SECTION.
005500      ******************************************************************
005600      *                                                                *
005700      *                D A T A            D I V I S I O N              *
005800      *                                                                *
005900      ******************************************************************
006000       DATA DIVISION.
006100      ******************************************************************
006200      *                                                                *
006300      *         W O R K I N G   S T O R A G E   S E C T I O N          *
006400      *                                                                *
006500      ******************************************************************
006600       WORKING-STORAGE SECTION.
006700      ******************************************************************
006800      *                  AREA DE VARIABLES AUXILIARES                  *
006900      ******************************************************************
007000       01  WS-VARIABLES-AUXILIARES.
007100           05  WS-PROGRAMA                 PIC X(07) VALUE 'LT1C020'.
007200           05  WS-FECHA-SISTEMA.
007300               10  WS-FEC-AAAAMMDD          PIC 9(08).
007400               10  FILLER REDEFINES WS-FEC-AAAAMMDD.
007500                   15  WS-FEC-CCYY              PIC 9(04).
007600                   15  WS-FEC-MM                PIC 9(02).
007700                   15  WS-FEC-DD                PIC 9(02).
007800           05  WS-HORA-SISTEMA              PIC 9(08).
007810           05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
007820               10  WS-HOR-HH                PIC 9(02).
007830               10  WS-HOR-MM                PIC 9(02).
007840               10  WS-HOR-SS                PIC 9(02).
007850               10  WS-HOR-CC                PIC 9(02).
007900      ******************************************************************
008000      *                AREA DE CONTANTES                               *
008100      ******************************************************************
008200       01  CT-CONTANTES.
008300           05  CT-PROGRAMA                  PIC X(07) VALUE 'LT1C020'.
008400           05  CT-RAZON-TP-HIT              PIC X(10) VALUE 'TP_HIT'.
008500           05  CT-RAZON-LIQUIDADA           PIC X(10) VALUE 'LIQUIDATED'.
008600           05  CT-RAZON-MANUAL              PIC X(10) VALUE 'MANUAL'.
008700           05  CT-LT1C010                  PIC X(08) VALUE 'LT1C010'.
008800      ******************************************************************
008900      *                AREA DE SWITCHES                                *
009000      ******************************************************************
009100       01  SW-SWITCHES.
009200           05  SW-MOTIVO-VALIDO             PIC X(01) VALUE 'N'.
009300               88  MOTIVO-ES-VALIDO                 VALUE 'S'.
009400               88  MOTIVO-NO-ES-VALIDO              VALUE 'N'.
009410           05  SW-MOTIVO-VALIDO-R REDEFINES SW-MOTIVO-VALIDO
009420                                            PIC 9(01).
009500      ******************************************************************
009600      *                    COPYS UTILIZADAS                            *
009700      ******************************************************************
009800       LINKAGE SECTION.
009900      *
010000           COPY LT1E001.
010100       01  LK-PARAMETROS-CIERRE.
010200           05  LK-CIERRE-PRECIO-SALIDA      PIC S9(10)V9(08) COMP-3.
010300           05  LK-CIERRE-MOTIVO             PIC X(10).
010400      ******************************************************************
010500      *                                                                *
010600      *           P R O C E D U R E      D I V I S I O N               *
010700      *                                                                *
010800      ******************************************************************
010900       PROCEDURE DIVISION USING LT1-TRADE-RECORD LK-PARAMETROS-CIERRE.
011000      *
011100       MAINLINE.
011200      *
011300           PERFORM 1000-INICIO
011400              THRU 1000-INICIO-EXIT
011500      *
011600           PERFORM 2000-CIERRA-OPERACION
011700              THRU 2000-CIERRA-OPERACION-EXIT
011800      *
011900           GOBACK
012000           .
012100      ******************************************************************
012200      *                         1000-INICIO                            *
012300      *   - OBTIENE LA FECHA DEL SISTEMA PARA TR-CLOSE-DATE            *
012400      ******************************************************************
012500       1000-INICIO.
012600      *
012700           MOVE 'N'                        TO SW-MOTIVO-VALIDO
012800           ACCEPT WS-FEC-AAAAMMDD          FROM DATE YYYYMMDD
012900           ACCEPT WS-HORA-SISTEMA          FROM TIME
012910      *
012920           IF  LT1-TRAZA-ACTIVA
012930               DISPLAY 'LT1C020 TRAZA - FECHA SISTEMA CCYY/MM/DD='
012940                       WS-FEC-CCYY '/' WS-FEC-MM '/' WS-FEC-DD
012950               DISPLAY 'LT1C020 TRAZA - HORA SISTEMA HH:MM:SS.CC='
012960                       WS-HOR-HH ':' WS-HOR-MM ':' WS-HOR-SS
012970                       '.' WS-HOR-CC
012980           END-IF
013000           .
013100       1000-INICIO-EXIT.
013200           EXIT.
013300      ******************************************************************
013400      *                   2000-CIERRA-OPERACION                       *
013500      *   - FIJA PRECIO DE SALIDA, ESTADO, FECHA Y MOTIVO DE CIERRE   *
013600      *   - LAS BANDERAS TP-HIT / LIQUIDATED SON MUTUAMENTE           *
013700      *     EXCLUYENTES SEGUN EL MOTIVO RECIBIDO                     *
013800      *   - VUELVE A CORRER EL CALCULO DE P/G (CAMBIO EL PRECIO DE    *
013900      *     SALIDA) LLAMANDO A LT1C010                               *
014000      ******************************************************************
014100       2000-CIERRA-OPERACION.
014200      *
014300           MOVE LK-CIERRE-PRECIO-SALIDA     TO TR-EXIT-PRICE
014400           SET  TR-ESTADO-CERRADA           TO TRUE
014500           MOVE WS-FEC-AAAAMMDD             TO TR-CLOSE-DATE
014600           MOVE LK-CIERRE-MOTIVO            TO TR-CLOSE-REASON
014700      *
014800           EVALUATE TRUE
014900               WHEN TR-RAZON-TP-HIT
015000                   SET TR-TP-HIT-SI             TO TRUE
015100                   SET TR-LIQUIDATED-NO         TO TRUE
015200                   SET MOTIVO-ES-VALIDO         TO TRUE
015300               WHEN TR-RAZON-LIQUIDADA
015400                   SET TR-TP-HIT-NO             TO TRUE
015500                   SET TR-LIQUIDATED-SI         TO TRUE
015600                   SET MOTIVO-ES-VALIDO         TO TRUE
015700               WHEN TR-RAZON-MANUAL
015800                   SET TR-TP-HIT-NO             TO TRUE
015900                   SET TR-LIQUIDATED-NO         TO TRUE
016000                   SET MOTIVO-ES-VALIDO         TO TRUE
016100               WHEN OTHER
016200                   SET MOTIVO-NO-ES-VALIDO      TO TRUE
016300           END-EVALUATE
016310      *
016320           IF  LT1-TRAZA-ACTIVA
016330               DISPLAY 'LT1C020 TRAZA - MOTIVO VALIDO (NUMERICO)='
016340                       SW-MOTIVO-VALIDO-R
016350           END-IF
016400      *
016500           CALL CT-LT1C010 USING LT1-TRADE-RECORD
016600           .
016700       2000-CIERRA-OPERACION-EXIT.
016800           EXIT.
