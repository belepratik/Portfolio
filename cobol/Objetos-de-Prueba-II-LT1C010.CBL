000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: LT1C010                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 14/03/1987                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000      *                                                                *
001100      *  DESCRIPCION: CALCULA POSICION, GANANCIA/PERDIDA Y PORCENTAJE  *
001200      *               DE GANANCIA/PERDIDA DE UNA OPERACION APALANCADA  *
001300      *               A PARTIR DE PRECIO DE ENTRADA/SALIDA, CANTIDAD,  *
001400      *               APALANCAMIENTO Y COMISIONES. SUBPROGRAMA LLAMADO *
001500      *               POR LT1C000 (CARGA) Y LT1C020 (CIERRE).          *
001600      ******************************************************************
001700      *        L O G    D E   M O D I F I C A C I O N E S              *
001800      ******************************************************************
001900      *  AUTOR   FECHA        TICKET     DESCRIPCION                  *
002000      *  ------  -----------  ---------  -------------------------    *
002100      *  RMF     14/03/1987   LT1-0005   CREACION ORIGINAL            *
002200      *  RMF     02/09/1988   LT1-0014   SE RESTA TR-FEES DEL P/G      *
002300      *  HJQ     19/11/1990   LT1-0029   BLINDAJE CUANDO POSITION-SIZE *
002400      *                                  ES CERO (NO DIVIDE)           *
002500      *  DCS     11/01/1999   LT1-Y2K01  AMBITO DE FECHAS A 4 DIGITOS  *
002600      *                                  DE ANIO, SIN IMPACTO AQUI    *
002700      *                                  (SOLO REVISION) (Y2K)        *
002800      *  DCS     23/06/2001   LT1-0058   ESTANDARIZA REDONDEO A 2      *
002900      *                                  DECIMALES EN TODOS LOS       *
003000      *                                  CAMPOS MONETARIOS            *
003010      *  MVR     12/11/2006   LT1-0081   SE ACTIVA LA TRAZA DE UPSI-0  *
003020      *                                  Y EL CONTADOR DE RECALCULOS  *
003030      *                                  (WS-CONT-RECALCULOS) PARA     *
003040      *                                  DIAGNOSTICO EN PRODUCCION     *
003050      *  MVR     19/02/2007   LT1-0088   EL PORCENTAJE SE REDONDEA     *
003060      *                                  DIRECTO SOBRE EL CAMPO FINAL  *
003070      *                                  TR-PROFIT-LOSS-PCT; YA NO SE  *
003080      *                                  TRUNCABA AL MOVER DESDE EL    *
003090      *                                  AREA DE TRABAJO DE 4 DECIMALES*
003100      ******************************************************************
003200       IDENTIFICATION DIVISION.
003300      *
003400       PROGRAM-ID.   LT1C010.
003500       AUTHOR.       FACTORIA.
003600       INSTALLATION. CENTRO DE COMPUTOS - BPC.
003700       DATE-WRITTEN. 14/03/1987.
003800       DATE-COMPILED.
003900       SECURITY.     CONFIDENCIAL - USO INTERNO.
004000      ******************************************************************
004100      *                                                                *
004200      *        E N V I R O N M E N T         D I V I S I O N           *
004300      *                                                                *
004400      *     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
004500      *                                                                *
004600      ******************************************************************
004700       ENVIRONMENT DIVISION.
004800      *
004900       CONFIGURATION SECTION.
005000      *
005100       SPECIAL-NAMES.
005200           UPSI-0 ON  STATUS IS LT1-TRAZA-ACTIVA
005300                  OFF STATUS IS LT1-TRAZA-INACTIVA.
005400      *
005500       INPUT-OUTPUT SECTION.
005600      ******************************************************************
005700      *                                                                *
005800      *                D A T A            D I V I S I O N              *
005900      *                                                                *
006000      *            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
006100      *                                                                *
006200      ******************************************************************
006300       DATA DIVISION.
006400      ******************************************************************
006500      *                                                                *
006600      *         W O R K I N G   S T O R A G E   S E C T I O N          *
006700      *                                                                *
006800      ******************************************************************
006900       WORKING-STORAGE SECTION.
007000      ******************************************************************
007100      *                  AREA DE VARIABLES AUXILIARES                  *
007200      ******************************************************************
007300       01  WS-VARIABLES-AUXILIARES.
007400           05  WS-PROGRAMA                 PIC X(07) VALUE 'LT1C010'.
007500           05  WS-DIFERENCIA-PRECIO        PIC S9(10)V9(08) COMP-3
007600                                            VALUE ZEROS.
007700           05  WS-PYG-BRUTO                PIC S9(16)V99 COMP-3
007800                                            VALUE ZEROS.
007900           05  WS-PCT-TRABAJO              PIC S9(06)V9(04) COMP-3
008000                                            VALUE ZEROS.
008100           05  WS-PYG-BRUTO-R REDEFINES WS-PYG-BRUTO
008200                                            PIC S9(18) COMP-3.
008210           05  WS-DIFERENCIA-PRECIO-R REDEFINES WS-DIFERENCIA-PRECIO
008220                                            PIC S9(18) COMP-3.
008230           05  WS-PCT-TRABAJO-R REDEFINES WS-PCT-TRABAJO
008240                                            PIC S9(10) COMP-3.
008300           05  WS-CONTADOR-LLAMADAS        PIC 9(07) COMP VALUE ZEROS.
008310      ******************************************************************
008320      *         CONTADOR INDEPENDIENTE DE RECALCULOS (LT1-0061)        *
008330      ******************************************************************
008340       77  WS-CONT-RECALCULOS              PIC 9(07) COMP VALUE ZEROS.
008400      ******************************************************************
008500      *                AREA DE CONTANTES                               *
008600      ******************************************************************
008700       01  CT-CONTANTES.
008800           05  CT-PROGRAMA                 PIC X(07) VALUE 'LT1C010'.
008900      ******************************************************************
009000      *                    COPYS UTILIZADAS                            *
009100      ******************************************************************
009200       LINKAGE SECTION.
009300      *
009400           COPY LT1E001.
009500      ******************************************************************
009600      *                                                                *
009700      *           P R O C E D U R E      D I V I S I O N               *
009800      *                                                                *
009900      ******************************************************************
010000       PROCEDURE DIVISION USING LT1-TRADE-RECORD.
010100      *
010200       MAINLINE.
010300      *
010400           PERFORM 1000-INICIO
010500              THRU 1000-INICIO-EXIT
010600      *
010700           PERFORM 2000-CALCULA-PYG
010800              THRU 2000-CALCULA-PYG-EXIT
010900      *
011000           GOBACK
011100           .
011200      ******************************************************************
011300      *                         1000-INICIO                            *
011400      *   - LIMPIA AREAS DE TRABAJO DE LA LLAMADA ANTERIOR             *
011500      ******************************************************************
011600       1000-INICIO.
011700      *
011800           ADD 1                           TO WS-CONTADOR-LLAMADAS
011900           MOVE ZEROS                      TO WS-DIFERENCIA-PRECIO
012000                                               WS-PYG-BRUTO
012100                                               WS-PCT-TRABAJO
012200           .
012300       1000-INICIO-EXIT.
012400           EXIT.
012500      ******************************************************************
012600      *                       2000-CALCULA-PYG                         *
012700      *   - REGLA 1 : DIFERENCIA DE PRECIO SEGUN LONG/SHORT            *
012800      *   - REGLA 2 : TAMANO DE POSICION = ENTRADA * CANTIDAD          *
012900      *   - REGLA 3 : AMPLIFICACION POR APALANCAMIENTO                 *
013000      *   - REGLA 4 : LAS COMISIONES SE RESTAN DEL P/G BRUTO           *
013100      *   - REGLA 5 : PORCENTAJE SOLO SI TAMANO DE POSICION > 0        *
013200      *   - SOLO CORRE SI ENTRADA, SALIDA, CANTIDAD Y APALANCAMIENTO   *
013300      *     ESTAN INFORMADOS (DISTINTOS DE CERO); UNA OPERACION        *
013400      *     ABIERTA SIN PRECIO DE SALIDA NO SE TOCA AQUI               *
013500      ******************************************************************
013600       2000-CALCULA-PYG.
013700      *
013800           IF  TR-ENTRY-PRICE  NOT =  ZEROS
013900           AND TR-EXIT-PRICE   NOT =  ZEROS
014000           AND TR-QUANTITY     NOT =  ZEROS
014100           AND TR-LEVERAGE     NOT =  ZEROS
014200      *
014300               IF  TR-TIPO-LONG
014400                   COMPUTE WS-DIFERENCIA-PRECIO ROUNDED =
014500                           TR-EXIT-PRICE - TR-ENTRY-PRICE
014600               ELSE
014700                   COMPUTE WS-DIFERENCIA-PRECIO ROUNDED =
014800                           TR-ENTRY-PRICE - TR-EXIT-PRICE
014900               END-IF
015000      *
015100               COMPUTE TR-POSITION-SIZE ROUNDED =
015200                       TR-ENTRY-PRICE * TR-QUANTITY
015300      *
015400               COMPUTE WS-PYG-BRUTO ROUNDED =
015500                       WS-DIFERENCIA-PRECIO * TR-QUANTITY * TR-LEVERAGE
015600      *
015700               COMPUTE TR-PROFIT-LOSS ROUNDED =
015800                       WS-PYG-BRUTO - TR-FEES
015900      *
016000               IF  TR-POSITION-SIZE GREATER THAN ZEROS
016100                   COMPUTE TR-PROFIT-LOSS-PCT ROUNDED =
016200                           (TR-PROFIT-LOSS / TR-POSITION-SIZE) * 100
016250                   MOVE TR-PROFIT-LOSS-PCT TO WS-PCT-TRABAJO
016400               ELSE
016500                   MOVE ZEROS               TO TR-PROFIT-LOSS-PCT
016550                   MOVE ZEROS               TO WS-PCT-TRABAJO
016600               END-IF
016610      *
016620               ADD 1                        TO WS-CONT-RECALCULOS
016630      *
016640               IF  LT1-TRAZA-ACTIVA
016650                   DISPLAY 'LT1C010 TRAZA - LLAMADA NRO: '
016660                           WS-CONTADOR-LLAMADAS
016670                           ' RECALCULO NRO: ' WS-CONT-RECALCULOS
016680                   DISPLAY 'LT1C010 TRAZA - DIF-PRECIO(ENT)='
016690                           WS-DIFERENCIA-PRECIO-R
016700                           ' PYG-BRUTO(ENT)=' WS-PYG-BRUTO-R
016710                           ' PCT-TRABAJO(ENT)=' WS-PCT-TRABAJO-R
016720               END-IF
016730           END-IF
016740           .
016900       2000-CALCULA-PYG-EXIT.
017000           EXIT.
