000100 ******************************************************************
000200 *                                                                *
000300 *  COPY    : LT1E004                                             *
000400 *                                                                *
000500 *  FECHA CREACION: 09/07/1987                                    *
000600 *                                                                *
000700 *  AUTOR: FACTORIA                                               *
000800 *                                                                *
000900 *  APLICACION: LT1 - LIBRO DE OPERACIONES APALANCADAS            *
001000 *                                                                *
001100 *  DESCRIPCION: LINEA DE IMPRESION DEL REPORTE RESUMEN DE        *
001200 *               CARTERA (SUMMARY-REPORT-FILE) Y AREA DE          *
001300 *               ACUMULADORES DE CONTROL DEL PASE POR LOTES.      *
001400 ******************************************************************
001500 *        L O G    D E   M O D I F I C A C I O N E S              *
001600 ******************************************************************
001700 *  AUTOR   FECHA        TICKET     DESCRIPCION                   *
001800 *  ------  -----------  ---------  -------------------------     *
001900 *  RMF     09/07/1987   LT1-0004   CREACION ORIGINAL DEL LAYOUT   *
002000 *  HJQ     21/02/1992   LT1-0039   SE AGREGAN ACUMULADORES DE     *
002100 *                                  PERIODO (HOY/SEMANA/MES)       *
002200 *  DCS     11/01/1999   LT1-Y2K03  VENTANAS DE FECHA A 4 DIGITOS  *
002300 *                                  DE ANIO (Y2K)                  *
002400 ******************************************************************
002500 01  LT1-REPORT-LINE.
002600     05  RP-LABEL-1                  PIC X(20).
002700     05  FILLER                      PIC X(01).
002800     05  RP-AMOUNT-1                 PIC $$$,$$$,$$$,$$9.99-.
002900     05  RP-LABEL-2                  PIC X(20).
003000     05  FILLER                      PIC X(01).
003100     05  RP-AMOUNT-2                 PIC $$$,$$$,$$$,$$9.99-.
003200     05  FILLER                      PIC X(52).
003300 01  LT1-SUMMARY-TOTALS.
003400     05  SM-REALIZED-PNL             PIC S9(16)V99 COMP-3.
003500     05  SM-UNREALIZED-PNL           PIC S9(16)V99 COMP-3.
003600     05  SM-CURRENT-PORTFOLIO-VALUE  PIC S9(16)V99 COMP-3.
003700     05  SM-TOTAL-INVESTED           PIC S9(16)V99 COMP-3.
003800     05  SM-TODAY-PNL                PIC S9(16)V99 COMP-3.
003900     05  SM-WEEK-PNL                 PIC S9(16)V99 COMP-3.
004000     05  SM-MONTH-PNL                PIC S9(16)V99 COMP-3.
004100     05  SM-SUM-WINNING-PNL          PIC S9(16)V99 COMP-3.
004200     05  SM-SUM-LOSING-PNL           PIC S9(16)V99 COMP-3.
004300     05  SM-AVERAGE-PROFIT           PIC S9(16)V99 COMP-3.
004400     05  SM-AVERAGE-LOSS             PIC S9(16)V99 COMP-3.
004500     05  SM-WIN-RATE-PCT             PIC S9(03)V99 COMP-3.
004600     05  SM-GRAND-TOTAL-BALANCE      PIC S9(16)V99 COMP-3.
004700     05  SM-TOTAL-TRADES             PIC 9(07) COMP.
004800     05  SM-OPEN-TRADES              PIC 9(07) COMP.
004900     05  SM-CLOSED-TRADES            PIC 9(07) COMP.
005000     05  SM-WINNING-TRADES           PIC 9(07) COMP.
005100     05  SM-LOSING-TRADES            PIC 9(07) COMP.
005200     05  FILLER                      PIC X(10).
